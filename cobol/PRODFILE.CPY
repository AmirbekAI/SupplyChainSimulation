000100*****************************************************************
000200*  PRODFILE.CPY                                                 *
000300*  PRODUCT MASTER RECORD LAYOUT - ORDER FULFILLMENT BATCH       *
000400*  ONE PRODUCT PER RECORD, KEYED BY PROD-ID, FILE SORTED        *
000500*  ASCENDING ON PROD-ID BY THE UPSTREAM EXTRACT JOB.            *
000600*-----------------------------------------------------------   *
000700*  MAINTENANCE HISTORY                                          *
000800*  DATE     BY   REQ#    DESCRIPTION                            *
000900*  -------- ---- ------- --------------------------------------*
001000*  03/14/88 RVG  IS-0441 ORIGINAL LAYOUT FOR SOURCING PROJECT   *
001100*  09/07/93 WJK  IS-0901 ADDED PROD-TYPE FOR CATALOG SPLITS     *
001200*****************************************************************
001300 01  PROD-REC.
001400     03  PROD-ID                 PIC 9(08).
001500     03  PROD-NAME               PIC X(20).
001600     03  PROD-TYPE               PIC X(10).
001700     03  PROD-DESC               PIC X(30).
001800     03  FILLER                  PIC X(05).
