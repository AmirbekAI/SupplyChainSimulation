000100*****************************************************************
000200*  INVFILE.CPY                                                  *
000300*  INVENTORY POSITION RECORD LAYOUT - ORDER FULFILLMENT BATCH   *
000400*  ONE POSITION PER (WHSE-ID, PROD-ID) PAIR.  INV-ID IS THE     *
000500*  POSITION'S OWN SURROGATE KEY; POSITION IDENTITY FOR STOCK    *
000600*  MOVEMENTS (SEE INVENG) IS THE (WHSE-ID, PROD-ID) COMBINATION *
000700*  - NOT REQUIRED TO BE SORTED, LOOKUP IS BY TABLE SCAN.        *
000800*  ALSO USED AS THE OUTPUT LAYOUT FOR INVOUT (REWRITTEN         *
000900*  BALANCES AFTER THE RUN).                                     *
001000*-----------------------------------------------------------   *
001100*  MAINTENANCE HISTORY                                          *
001200*  DATE     BY   REQ#    DESCRIPTION                            *
001300*  -------- ---- ------- --------------------------------------*
001400*  03/21/88 RVG  IS-0441 ORIGINAL LAYOUT FOR SOURCING PROJECT   *
001500*  07/14/94 WJK  IS-0980 SPLIT ON-HAND INTO RESERVED/AVAILABLE  *
001600*                        FOR THE ALLOCATION REWRITE             *
001700*****************************************************************
001800 01  INV-REC.
001900     03  INV-ID                  PIC 9(08).
002000     03  INV-PROD-ID             PIC 9(08).
002100     03  INV-WHSE-ID             PIC 9(08).
002200     03  INV-RESERVED-QTY        PIC 9(07).
002300     03  INV-AVAIL-QTY           PIC 9(07).
002400     03  FILLER                  PIC X(05).
