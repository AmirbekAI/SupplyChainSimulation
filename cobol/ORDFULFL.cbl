000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDFULFL.
000300 AUTHOR.        R VILAS GANADE.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - LOGISTICS UNIT.
000500 DATE-WRITTEN.  04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* ORDER FULFILLMENT BATCH - MAIN DRIVER                         *
001100* LOADS CUSTOMER, PRODUCT, WAREHOUSE AND INVENTORY MASTERS INTO *
001200* TABLES, THEN FOR EACH CREATED ORDER ON ORDFILE: VALIDATES     *
001300* THE ORDER, SOURCES IT AGAINST THE WAREHOUSE NETWORK EITHER    *
001400* AS ONE TRANSACTIONAL SHIPMENT OR SPLIT LINE-BY-LINE ACROSS    *
001500* WHATEVER WAREHOUSES ARE CLOSEST, THEN SHIPS EVERY SHIPMENT    *
001600* CREATED AND CLOSES OUT FULLY-SHIPPED ORDERS.  REWRITES        *
001700* INVFILE AND ORDFILE WITH FINAL POSITIONS,                     *
001800* WRITES SHIPFILE, AND HANDS A WORK FILE PLUS RUN TOTALS TO     *
001900* RPTALOC FOR THE ALLOCATION/SHIPPING REPORT.                   *
002000*                                                                *
002100* REPLACES THE OLD SALESMAN-DISTANCE JOB (FAZDISTRIB) THAT      *
002200* ONLY COMPUTED A CUSTOMER-TO-SALESMAN DISTANCE EXTRACT - THIS  *
002300* IS A FULL ALLOCATION AND SHIPPING ENGINE, NOT A DISTANCE      *
002400* REPORT FEEDER.  CALLS WHSESRC FOR SOURCING AND INVENG FOR     *
002500* ALL INVENTORY MOVEMENT - THIS PROGRAM DOES NOT TOUCH THE      *
002600* INVENTORY TABLE DIRECTLY.                                     *
002700*-----------------------------------------------------------   *
002800* MAINTENANCE HISTORY                                            *
002900* DATE     BY   REQ#    DESCRIPTION                              *
003000* -------- ---- ------- ----------------------------------------*
003100* 04/02/88 RVG  IS-0441 ORIGINAL - CUSTOMER/SALESMAN DISTANCE    *
003200*                       EXTRACT (FAZDISTRIB)                    *
003300* 11/02/91 RVG  IS-0687 ADDED SALESMAN CAPACITY CHECK BEFORE     *
003400*                       WRITING THE DISTANCE RECORD              *
003500* 07/14/94 WJK  IS-0980 REWORKED MASTERS FOR PRODUCT/QTY LINES   *
003600* 11/30/97 WJK  IS-1140 FIRST CUT OF THE ALLOCATION ENGINE -     *
003700*                       TRANSACTIONAL ORDERS ONLY, ONE WAREHOUSE *
003800*                       PER ORDER, NO SHIPPING PHASE YET         *
003900* 01/06/99 DCM  IS-1198 Y2K - NO DATE FIELDS ON THIS FILE SET,   *
004000*                       REVIEWED, NO CHANGE REQUIRED             *
004100* 02/09/99 DCM  IS-1240 FULL REWRITE - RENAMED FROM FAZDISTRIB   *
004200*                       TO ORDFULFL, ADDED SPLIT-ORDER ALLOCA-   *
004300*                       TION, THE SHIPPING PHASE AND ORDER       *
004400*                       STATUS CLOSE-OUT, DROPPED THE OLD        *
004500*                       SALESMAN/HAVERSINE LOGIC ENTIRELY        *
004600* 04/17/00 DCM  IS-1271 0410-EMBARCAR-REMESSA WAS UNDOING A      * IS-1271
004700*                       WHOLE SHIPMENT (0415-DESFAZER-REMESSA)   * IS-1271
004800*                       AND RESTOCKING EVERY LINE ALREADY        * IS-1271
004900*                       DEDUCTED WHENEVER ONE LINE FAILED.       * IS-1271
005000*                       OPERATIONS FLAGGED THIS AS INCONSISTENT  * IS-1271
005100*                       WITH THE FAILED-SHIPMENT HANDLING THE    * IS-1271
005200*                       REPORT ALREADY DOCUMENTS - A FAILED      * IS-1271
005300*                       SHIPMENT STOPS AT THE BAD LINE, LINES    * IS-1271
005400*                       DEDUCTED BEFORE IT STAY DEDUCTED.        * IS-1271
005500*                       REMOVED 0415 AND THE CALL TO IT.         *
005600* 09/12/00 TJH  IS-1289 AUDIT OF THE SPLIT-ORDER PATH FOUND TWO  * IS-1289
005700*                       DEFECTS.  0341-ALOCAR-LINHA WAS CALLING  * IS-1289
005800*                       INVENG WITH FUNCTION RESV FOR EVERY LINE * IS-1289
005900*                       IT SOURCED - SPLIT ORDERS ARE NOT SUP-   * IS-1289
006000*                       POSED TO RESERVE AT ALLOCATION, ONLY AT  * IS-1289
006100*                       SHIP TIME - REMOVED THE CALL.            * IS-1289
006200*                       0350-ABRIR-REMESSA WAS STAMPING THE      * IS-1289
006300*                       SOURCING WAREHOUSE'S NAME INTO SHIP-DEST-* IS-1289
006400*                       NAME INSTEAD OF THE CUSTOMER'S - ADDED   * IS-1289
006500*                       CUST-LOC-NAME TO WS-CUSTOMER-TABLE AND   * IS-1289
006600*                       FIXED THE MOVE.                          * IS-1289
006700* 09/19/00 TJH  IS-1290 0241/0511 WERE DROPPING THE INVENTORY    * IS-1290
006800*                       POSITION'S OWN KEY (INV-ID) ON LOAD, AND * IS-1290
006900*                       FABRICATING A NEW ONE FROM THE TABLE     * IS-1290
007000*                       SUBSCRIPT ON WRITE-OUT.  ADDED WS-INTB-  * IS-1290
007100*                       E-ID (SAME SHARED LAYOUT) TO INVENG AND  * IS-1290
007200*                       WHSESRC TOO, SO IT CAN CARRY THE         * IS-1290
007300*                       ORIGINAL KEY THROUGH THE RUN.            * IS-1290
007400* 09/24/00 TJH  IS-1291 STATUS FLAGS AND LOAD/ALLOC SUBSCRIPTS   * IS-1291
007500*                       WERE BURIED AS 05S UNDER WS-FILE-        * IS-1291
007600*                       STATUSES/WS-SUBSCRIPTS GROUPS - THIS     * IS-1291
007700*                       SHOP CARRIES THAT KIND OF SCRATCH DATA   * IS-1291
007800*                       AS STANDALONE 77S (SEE FAZDISTRIB).      * IS-1291
007900*                       BROKE BOTH GROUPS APART, AND DID THE     * IS-1291
008000*                       SAME FOR WS-NEXT-SHIP-ID AND WS-SHPT-    * IS-1291
008100*                       LINE-BLANK-R.                            * IS-1291
008200* 10/03/00 TJH  IS-1292 0301/0305 NEVER LOOKED AT ORD-STATUS -   * IS-1292
008300*                       EVERY RECORD ON ORDFILE WAS VALIDATED    * IS-1292
008400*                       AND ALLOCATED REGARDLESS OF WHAT STATUS  * IS-1292
008500*                       IT CAME IN WITH, AND ITS STATUS WAS      * IS-1292
008600*                       FORCED TO ALLOCATED OR CREATED BY THE    * IS-1292
008700*                       OUTCOME.  ADDED WS-CO-STATUS TO THE      * IS-1292
008800*                       WORKING ORDER AND THE TABLE ENTRY, AND   * IS-1292
008900*                       GATED VALIDATION/ALLOCATION SO ONLY      * IS-1292
009000*                       ORDERS THAT CAME IN CREATED ARE TOUCHED -* IS-1292
009100*                       ANYTHING ELSE PASSES THROUGH TO ORDOUT   * IS-1292
009200*                       WITH ITS OWN STATUS UNCHANGED.           * IS-1292
009300*****************************************************************
009400
009500 ENVIRONMENT DIVISION.
009600
009700 CONFIGURATION SECTION.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT CUSTFILE   ASSIGN TO CUSTFILE
010400                        ORGANIZATION IS LINE SEQUENTIAL
010500                        FILE STATUS IS WS-CUST-STATUS.
010600     SELECT PRODFILE   ASSIGN TO PRODFILE
010700                        ORGANIZATION IS LINE SEQUENTIAL
010800                        FILE STATUS IS WS-PROD-STATUS.
010900     SELECT WHSEFILE   ASSIGN TO WHSEFILE
011000                        ORGANIZATION IS LINE SEQUENTIAL
011100                        FILE STATUS IS WS-WHSE-STATUS.
011200     SELECT INVFILE    ASSIGN TO INVFILE
011300                        ORGANIZATION IS LINE SEQUENTIAL
011400                        FILE STATUS IS WS-INV-STATUS.
011500     SELECT ORDFILE    ASSIGN TO ORDFILE
011600                        ORGANIZATION IS LINE SEQUENTIAL
011700                        FILE STATUS IS WS-ORD-STATUS.
011800     SELECT SHIPFILE   ASSIGN TO SHIPFILE
011900                        ORGANIZATION IS LINE SEQUENTIAL
012000                        FILE STATUS IS WS-SHIP-STATUS.
012100     SELECT INVOUT     ASSIGN TO INVOUT
012200                        ORGANIZATION IS LINE SEQUENTIAL
012300                        FILE STATUS IS WS-INVOUT-STATUS.
012400     SELECT ORDOUT     ASSIGN TO ORDOUT
012500                        ORGANIZATION IS LINE SEQUENTIAL
012600                        FILE STATUS IS WS-ORDOUT-STATUS.
012700     SELECT RPTWORK    ASSIGN TO RPTWORK
012800                        ORGANIZATION IS LINE SEQUENTIAL
012900                        FILE STATUS IS WS-RPTWK-STATUS.
013000
013100 DATA DIVISION.
013200
013300 FILE SECTION.
013400
013500 FD  CUSTFILE
013600     LABEL RECORDS ARE STANDARD.
013700     COPY CUSTFILE.CPY.
013800
013900 FD  PRODFILE
014000     LABEL RECORDS ARE STANDARD.
014100     COPY PRODFILE.CPY.
014200
014300 FD  WHSEFILE
014400     LABEL RECORDS ARE STANDARD.
014500     COPY WHSEFILE.CPY.
014600
014700 FD  INVFILE
014800     LABEL RECORDS ARE STANDARD.
014900     COPY INVFILE.CPY.
015000
015100 FD  ORDFILE
015200     LABEL RECORDS ARE STANDARD.
015300     COPY ORDFILE.CPY.
015400
015500 FD  SHIPFILE
015600     LABEL RECORDS ARE STANDARD.
015700     COPY SHIPFILE.CPY.
015800
015900 FD  INVOUT
016000     LABEL RECORDS ARE STANDARD.
016100     COPY INVFILE.CPY
016200          REPLACING ==INV-REC==           BY ==INVOUT-REC==
016300            ==INV-ID==            BY ==INVOUT-ID==
016400            ==INV-PROD-ID==       BY ==INVOUT-PROD-ID==
016500            ==INV-WHSE-ID==       BY ==INVOUT-WHSE-ID==
016600            ==INV-RESERVED-QTY== BY ==INVOUT-RESERVED-QTY==
016700            ==INV-AVAIL-QTY==    BY ==INVOUT-AVAIL-QTY==.
016800
016900 FD  ORDOUT
017000     LABEL RECORDS ARE STANDARD.
017100     COPY ORDFILE.CPY
017200          REPLACING ==ORD-REC==           BY ==ORDOUT-REC==
017300            ==ORD-ID==            BY ==ORDOUT-ID==
017400            ==ORD-CUST-ID==       BY ==ORDOUT-CUST-ID==
017500            ==ORD-TRANS-FLAG==    BY ==ORDOUT-TRANS-FLAG==
017600            ==ORD-TRANSACTIONAL== BY ==ORDOUT-TRANSACTIONAL==
017700            ==ORD-SPLITTABLE==    BY ==ORDOUT-SPLITTABLE==
017800            ==ORD-STATUS==        BY ==ORDOUT-STATUS==
017900            ==ORD-ST-CREATED==    BY ==ORDOUT-ST-CREATED==
018000            ==ORD-ST-ALLOCATED== BY ==ORDOUT-ST-ALLOCATED==
018100            ==ORD-ST-SHIPPED==    BY ==ORDOUT-ST-SHIPPED==
018200            ==ORD-ST-CANCELLED== BY ==ORDOUT-ST-CANCELLED==
018300            ==ORD-LINE-COUNT==    BY ==ORDOUT-LINE-COUNT==
018400            ==ORD-LINE==          BY ==ORDOUT-LINE==
018500            ==ORD-LINE-PROD-ID== BY ==ORDOUT-LINE-PROD-ID==
018600            ==ORD-LINE-QTY==      BY ==ORDOUT-LINE-QTY==.
018700
018800 FD  RPTWORK
018900     LABEL RECORDS ARE STANDARD.
019000     COPY RPTWORK.CPY.
019100
019200 WORKING-STORAGE SECTION.
019300
019400*--- FILE STATUS FLAGS - ONE PER FILE, STANDALONE PER SHOP        IS-1291
019500*--- HABIT (SEE FAZDISTRIB'S FS-VENDEDOR/FS-CLIENTE).             IS-1291
019600 77  WS-CUST-STATUS              PIC X(02).                       IS-1291
019700     88  WS-CUST-OK                         VALUE '00'.           IS-1291
019800     88  WS-CUST-EOF                        VALUE '10'.           IS-1291
019900 77  WS-PROD-STATUS              PIC X(02).                       IS-1291
020000     88  WS-PROD-OK                         VALUE '00'.           IS-1291
020100     88  WS-PROD-EOF                        VALUE '10'.           IS-1291
020200 77  WS-WHSE-STATUS              PIC X(02).                       IS-1291
020300     88  WS-WHSE-OK                         VALUE '00'.           IS-1291
020400     88  WS-WHSE-EOF                        VALUE '10'.           IS-1291
020500 77  WS-INV-STATUS               PIC X(02).                       IS-1291
020600     88  WS-INV-OK                          VALUE '00'.           IS-1291
020700     88  WS-INV-EOF                         VALUE '10'.           IS-1291
020800 77  WS-ORD-STATUS               PIC X(02).                       IS-1291
020900     88  WS-ORD-OK                          VALUE '00'.           IS-1291
021000     88  WS-ORD-EOF                         VALUE '10'.           IS-1291
021100 77  WS-SHIP-STATUS              PIC X(02).                       IS-1291
021200 77  WS-INVOUT-STATUS            PIC X(02).                       IS-1291
021300 77  WS-ORDOUT-STATUS            PIC X(02).                       IS-1291
021400 77  WS-RPTWK-STATUS             PIC X(02).                       IS-1291
021500
021600*--- LOAD/ALLOCATION SUBSCRIPTS - FREESTANDING PER SHOP HABIT,    IS-1291
021700*--- NOT BUNDLED UNDER A GROUP (SEE FAZDISTRIB'S W-* WORK ITEMS). IS-1291
021800 77  WS-CUST-IX                  PIC S9(05) COMP.                 IS-1291
021900 77  WS-WHSE-IX                  PIC S9(05) COMP.                 IS-1291
022000 77  WS-INV-IX                   PIC S9(05) COMP.                 IS-1291
022100 77  WS-ORD-IX                   PIC S9(05) COMP.                 IS-1291
022200 77  WS-SHIP-IX                  PIC S9(05) COMP.                 IS-1291
022300 77  WS-LINE-IX                  PIC S9(02) COMP.                 IS-1291
022400 77  WS-SHIP-LINE-IX             PIC S9(02) COMP.                 IS-1291
022500
022600*--- ONE ENTRY PER CUSTOMER.  LAT/LON FEED THE SOURCING ENGINE,    IS-1289
022700*--- LOC-NAME FEEDS SHIP-DEST-NAME WHEN A SHIPMENT IS OPENED.      IS-1289
022800 01  WS-CUSTOMER-TABLE.
022900     05  WS-CUST-COUNT           PIC 9(05) COMP.
023000     05  WS-CUST-ENTRY OCCURS 2000 TIMES
023100                       INDEXED BY WS-CUST-TIX.
023200         10  WS-CUST-E-ID        PIC 9(08).
023300         10  WS-CUST-E-LOC-NAME  PIC X(15).                        IS-1289
023400         10  WS-CUST-E-LAT       PIC S9(03)V9(04).
023500         10  WS-CUST-E-LON       PIC S9(03)V9(04).
023600     05  FILLER                  PIC X(01).
023700
023800*--- WAREHOUSE TABLE - LAYOUT MUST MATCH WHSESRC'S LKS-WHSE-
023900*--- TABLE BYTE FOR BYTE.  LOAD ORDER IS THE FILE ORDER, WHICH
024000*--- IS ALSO THE SOURCING TIE-BREAK ORDER - SEE WHSEFILE.CPY.
024100 01  WS-WHSE-TABLE.
024200     05  WS-WHTB-COUNT           PIC 9(05) COMP.
024300     05  WS-WHTB-ENTRY OCCURS 200 TIMES
024400                       INDEXED BY WS-WHTB-IX.
024500         10  WS-WHTB-E-ID        PIC 9(08).
024600         10  WS-WHTB-E-NAME      PIC X(20).
024700         10  WS-WHTB-E-LAT       PIC S9(03)V9(04).
024800         10  WS-WHTB-E-LON       PIC S9(03)V9(04).
024900     05  FILLER                  PIC X(01).
025000
025100*--- INVENTORY TABLE - LAYOUT MUST MATCH INVENG'S AND WHSESRC'S
025200*--- LKS-INV-TABLE BYTE FOR BYTE.  THIS IS THE ONLY COPY OF THE
025300*--- INVENTORY POSITIONS - INVENG UPDATES IT IN PLACE THROUGH
025400*--- THE ADDRESS PASSED ON EVERY CALL.
025500 01  WS-INVENTORY-TABLE.
025600     05  WS-INTB-COUNT           PIC 9(05) COMP.
025700     05  WS-INTB-ENTRY OCCURS 5000 TIMES
025800                       INDEXED BY WS-INTB-IX.
025900         10  WS-INTB-E-ID        PIC 9(08).                        IS-1290
026000         10  WS-INTB-E-WHSE-ID   PIC 9(08).
026100         10  WS-INTB-E-PROD-ID   PIC 9(08).
026200         10  WS-INTB-E-RESERVED  PIC 9(07).
026300         10  WS-INTB-E-AVAIL     PIC 9(07).
026400     05  FILLER                  PIC X(01).
026500
026600*--- ORDER TABLE - HOLDS EVERY ORDER FOR THE DURATION OF THE
026700*--- RUN SO THE SHIPPING PHASE CAN GO BACK AND FLIP STATUS TO
026800*--- SHIPPED ONCE ALL OF AN ORDER'S SHIPMENTS ARE CONFIRMED.
026900 01  WS-ORDER-TABLE.
027000     05  WS-ORDT-COUNT           PIC 9(05) COMP.
027100     05  WS-ORDT-ENTRY OCCURS 5000 TIMES
027200                       INDEXED BY WS-ORDT-IX.
027300         10  WS-ORDT-E-ID          PIC 9(08).
027400         10  WS-ORDT-E-CUST-ID     PIC 9(08).
027500         10  WS-ORDT-E-TRANS-FLAG  PIC X(01).
027600         10  WS-ORDT-E-STATUS      PIC X(01).
027700         10  WS-ORDT-E-SHIP-COUNT  PIC 9(01) COMP.
027800         10  WS-ORDT-E-LINE-COUNT  PIC 9(01).
027900         10  WS-ORDT-E-LINE OCCURS 5 TIMES.
028000             15  WS-ORDT-E-LINE-PROD-ID PIC 9(08).
028100             15  WS-ORDT-E-LINE-QTY     PIC 9(07).
028200     05  FILLER                  PIC X(01).
028300
028400*--- SHIPMENT TABLE - ONE ENTRY PER SHIPMENT CREATED DURING
028500*--- ALLOCATION.  WS-SHPT-E-ORD-IX IS A BACK-POINTER INTO
028600*--- WS-ORDER-TABLE SO 320-FECHA-PEDIDOS CAN TELL, FOR EACH
028700*--- ORDER, WHETHER EVERY ONE OF ITS SHIPMENTS CAME BACK
028800*--- SHIPPED BEFORE FLIPPING THE ORDER TO 'S'.
028900 01  WS-SHIPMENT-TABLE.
029000     05  WS-SHPT-COUNT           PIC 9(05) COMP.
029100     05  WS-SHPT-ENTRY OCCURS 5000 TIMES
029200                       INDEXED BY WS-SHPT-IX.
029300         10  WS-SHPT-E-ID          PIC 9(08).
029400         10  WS-SHPT-E-ORD-ID      PIC 9(08).
029500         10  WS-SHPT-E-ORD-IX      PIC 9(05) COMP.
029600         10  WS-SHPT-E-WHSE-ID     PIC 9(08).
029700         10  WS-SHPT-E-CUST-ID     PIC 9(08).
029800         10  WS-SHPT-E-DEST-NAME   PIC X(15).
029900         10  WS-SHPT-E-STATUS      PIC X(01).
030000         10  WS-SHPT-E-DISTANCE    PIC 9(07)V9(04).
030100         10  WS-SHPT-E-LINE-COUNT  PIC 9(01) COMP.
030200         10  WS-SHPT-E-LINE OCCURS 5 TIMES.
030300             15  WS-SHPT-E-LINE-PROD-ID PIC 9(08).
030400             15  WS-SHPT-E-LINE-QTY     PIC 9(07).
030500     05  FILLER                  PIC X(01).
030600
030700*--- ZERO-FILLED TEMPLATE THE WIDTH OF ONE SHIPMENT TABLE
030800*--- ENTRY'S LINE LIST, USED TO BLANK THE WHOLE LIST IN ONE
030900*--- MOVE WHEN A NEW SHIPMENT IS OPENED.
031000 77  WS-SHPT-LINE-BLANK-R    PIC X(75) VALUE ZEROS.                IS-1291
031100
031200 77  WS-NEXT-SHIP-ID         PIC 9(08) COMP VALUE ZEROS.           IS-1291
031300
031400*--- WORKING COPY OF THE CURRENT ORDER, MOVED IN FROM THE
031500*--- TABLE (OR THE INPUT RECORD DURING THE LOAD) SO THE
031600*--- VALIDATION AND ALLOCATION PARAGRAPHS DO NOT HAVE TO CARRY
031700*--- A SUBSCRIPT THROUGH EVERY STATEMENT.
031800 01  WS-CURR-ORDER.
031900     05  WS-CO-ID                PIC 9(08).
032000     05  WS-CO-CUST-ID           PIC 9(08).
032100     05  WS-CO-TRANS-FLAG        PIC X(01).
032200         88  WS-CO-IS-TRANSACTIONAL     VALUE 'T'.
032300         88  WS-CO-IS-SPLITTABLE        VALUE 'N'.
032400     05  WS-CO-STATUS            PIC X(01).                       IS-1292
032500         88  WS-CO-IS-CREATED           VALUE 'C'.                IS-1292
032600     05  WS-CO-LINE-COUNT        PIC 9(01).
032700     05  WS-CO-LINE OCCURS 5 TIMES.
032800         10  WS-CO-LINE-PROD-ID  PIC 9(08).
032900         10  WS-CO-LINE-QTY      PIC 9(07).
033000*--- ALTERNATE VIEW OF THE CURRENT ORDER'S LINE LIST, USED TO
033100*--- ZEROIZE ALL FIVE SLOTS IN ONE MOVE BEFORE A NEW RECORD IS
033200*--- LAID INTO WS-CURR-ORDER.
033300     05  WS-CO-LINE-R REDEFINES WS-CO-LINE
033400                                 PIC X(75).
033500     05  FILLER                  PIC X(01).
033600
033700*--- CONSOLE LINE BUILT WHEN AN ORDER FAILS TO SOURCE AT ALL -
033800*--- NEITHER TRANSACTIONAL NOR SPLIT ALLOCATION COULD PLACE A
033900*--- SINGLE LINE.  KEPT FOR OPERATIONS TO PICK UP MID-RUN
034000*--- WITHOUT WAITING ON RPTALOC'S END-OF-JOB REPORT.
034100 01  WS-NOSRC-LINE.
034200     05  FILLER                  PIC X(18)
034300                         VALUE 'ORDFULFL-NO SOURCE'.
034400     05  WS-NOSRC-ORD-ID         PIC 9(08).
034500     05  WS-NOSRC-CUST-ID        PIC 9(08).
034600     05  FILLER                  PIC X(41) VALUE SPACES.
034700
034800 01  WS-NOSRC-LINE-R REDEFINES WS-NOSRC-LINE
034900                              PIC X(75).
035000
035100 01  WS-SWITCHES.
035200     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.
035300         88  WS-CUST-WAS-FOUND             VALUE 'Y'.
035400     05  WS-ORDER-VALID-SW       PIC X(01) VALUE 'Y'.
035500         88  WS-ORDER-IS-VALID             VALUE 'Y'.
035600     05  WS-SRC-OK-SW            PIC X(01) VALUE 'N'.
035700         88  WS-SOURCED-OK                 VALUE 'Y'.
035800     05  WS-SHIP-OK-SW           PIC X(01) VALUE 'Y'.
035900         88  WS-SHIPMENT-IS-OK             VALUE 'Y'.
036000     05  WS-ORD-CLOSED-SW        PIC X(01) VALUE 'Y'.
036100         88  WS-ORD-FULLY-SHIPPED          VALUE 'Y'.
036200     05  FILLER                  PIC X(01).
036300
036400*--- SOURCING ENGINE PARAMETER BLOCK - LAYOUT MUST MATCH
036500*--- WHSESRC'S LKS-SRC-PARM BYTE FOR BYTE.
036600 01  WS-SRC-PARM.
036700     05  WS-SP-CUST-LAT          PIC S9(03)V9(04).
036800     05  WS-SP-CUST-LON          PIC S9(03)V9(04).
036900     05  WS-SP-LINE-COUNT        PIC 9(01).
037000     05  WS-SP-LINE OCCURS 5 TIMES.
037100         10  WS-SP-LINE-PROD-ID  PIC 9(08).
037200         10  WS-SP-LINE-QTY      PIC 9(07).
037300*--- ALTERNATE FLAT VIEW OF THE LINE LIST JUST SENT TO WHSESRC -
037400*--- DROPPED ON THE CONSOLE WHEN AN ORDER CANNOT BE SOURCED AT
037500*--- ALL, SAME TRACE TECHNIQUE INVENG USES ON ITS OWN LINE LIST.
037600     05  WS-SP-LINE-FLAT REDEFINES WS-SP-LINE
037700                              PIC X(75).
037800     05  WS-SP-WHSE-ID           PIC 9(08).
037900     05  WS-SP-DISTANCE          PIC 9(07)V9(04).
038000     05  WS-SP-RETCODE           PIC 9(01).
038100     05  FILLER                  PIC X(01).
038200
038300*--- INVENTORY ENGINE PARAMETER BLOCK - LAYOUT MUST MATCH
038400*--- INVENG'S LKS-INV-PARM BYTE FOR BYTE.
038500 01  WS-INV-PARM.
038600     05  WS-IP-FUNCTION          PIC X(04).
038700     05  WS-IP-WHSE-ID           PIC 9(08).
038800     05  WS-IP-PROD-ID           PIC 9(08).
038900     05  WS-IP-QTY               PIC 9(07).
039000     05  WS-IP-LINE-COUNT        PIC 9(01).
039100     05  WS-IP-LINE OCCURS 5 TIMES.
039200         10  WS-IP-LINE-PROD-ID  PIC 9(08).
039300         10  WS-IP-LINE-QTY      PIC 9(07).
039400     05  WS-IP-RETCODE           PIC 9(01).
039500     05  FILLER                  PIC X(01).
039600
039700     COPY BATCHTOT.CPY.
039800
039900 PROCEDURE DIVISION.
040000
040100*-----------------------------------------------------------------
040200 0000-PRINCIPAL.
040300*-----------------------------------------------------------------
040400
040500     PERFORM 0100-ABRIR-ARQUIVOS  THRU 0100-FIM
040600     PERFORM 0200-CARREGAR-DADOS  THRU 0200-FIM
040700     PERFORM 0300-PROCESSAR-PEDIDOS THRU 0300-FIM
040800     PERFORM 0400-EMBARCAR-TUDO   THRU 0400-FIM
040900     PERFORM 0500-GRAVAR-SAIDAS   THRU 0500-FIM
041000     PERFORM 0600-FECHAR-ARQUIVOS THRU 0600-FIM
041100
041200     CALL 'RPTALOC' USING WS-BATCH-TOTALS
041300
041400     STOP RUN.
041500
041600*-----------------------------------------------------------------
041700 0100-ABRIR-ARQUIVOS.
041800*-----------------------------------------------------------------
041900
042000     OPEN INPUT  CUSTFILE
042100                 PRODFILE
042200                 WHSEFILE
042300                 INVFILE
042400                 ORDFILE
042500     OPEN OUTPUT SHIPFILE
042600                 INVOUT
042700                 ORDOUT
042800                 RPTWORK
042900
043000     MOVE ZEROS TO WS-BATCH-TOTALS.
043100
043200 0100-FIM.
043300     EXIT.
043400
043500*-----------------------------------------------------------------
043600 0200-CARREGAR-DADOS.
043700*-----------------------------------------------------------------
043800*    LOAD PHASE - CUSTOMER, PRODUCT (COUNTED ONLY - NOT USED
043900*    ELSEWHERE IN THIS RUN), WAREHOUSE AND INVENTORY MASTERS
044000*    ALL COME IN BEFORE THE FIRST ORDER IS TOUCHED.
044100
044200     PERFORM 0210-CARGA-CLIENTE  THRU 0210-FIM
044300     PERFORM 0220-CARGA-PRODUTO  THRU 0220-FIM
044400     PERFORM 0230-CARGA-ARMAZEM  THRU 0230-FIM
044500     PERFORM 0240-CARGA-ESTOQUE  THRU 0240-FIM.
044600
044700 0200-FIM.
044800     EXIT.
044900
045000*-----------------------------------------------------------------
045100 0210-CARGA-CLIENTE.
045200*-----------------------------------------------------------------
045300
045400     MOVE ZEROS TO WS-CUST-COUNT
045500     READ CUSTFILE
045600        AT END SET WS-CUST-EOF TO TRUE
045700     END-READ
045800
045900     PERFORM 0211-LER-CLIENTE THRU 0211-FIM
046000             UNTIL WS-CUST-EOF.
046100
046200 0210-FIM.
046300     EXIT.
046400
046500*-----------------------------------------------------------------
046600 0211-LER-CLIENTE.
046700*-----------------------------------------------------------------
046800
046900     ADD 1 TO WS-CUST-COUNT
047000     ADD 1 TO BT-CUST-READ
047100     SET WS-CUST-TIX TO WS-CUST-COUNT
047200     MOVE CUST-ID       TO WS-CUST-E-ID       (WS-CUST-TIX)
047300     MOVE CUST-LOC-NAME TO WS-CUST-E-LOC-NAME (WS-CUST-TIX)        IS-1289
047400     MOVE CUST-LAT      TO WS-CUST-E-LAT      (WS-CUST-TIX)
047500     MOVE CUST-LON      TO WS-CUST-E-LON      (WS-CUST-TIX)
047600
047700     READ CUSTFILE
047800        AT END SET WS-CUST-EOF TO TRUE
047900     END-READ.
048000
048100 0211-FIM.
048200     EXIT.
048300
048400*-----------------------------------------------------------------
048500 0220-CARGA-PRODUTO.
048600*-----------------------------------------------------------------
048700*    PRODUCT MASTER IS READ AND COUNTED FOR THE RUN LOG BUT NOT
048800*    HELD IN A TABLE - NOTHING IN THIS RUN LOOKS UP A PRODUCT
048900*    BY ANYTHING OTHER THAN PROD-ID, WHICH ALREADY TRAVELS ON
049000*    THE ORDER AND INVENTORY RECORDS THEMSELVES.
049100
049200     READ PRODFILE
049300        AT END SET WS-PROD-EOF TO TRUE
049400     END-READ
049500
049600     PERFORM 0221-LER-PRODUTO THRU 0221-FIM
049700             UNTIL WS-PROD-EOF.
049800
049900 0220-FIM.
050000     EXIT.
050100
050200*-----------------------------------------------------------------
050300 0221-LER-PRODUTO.
050400*-----------------------------------------------------------------
050500
050600     ADD 1 TO BT-PROD-READ
050700     READ PRODFILE
050800        AT END SET WS-PROD-EOF TO TRUE
050900     END-READ.
051000
051100 0221-FIM.
051200     EXIT.
051300
051400*-----------------------------------------------------------------
051500 0230-CARGA-ARMAZEM.
051600*-----------------------------------------------------------------
051700*    WAREHOUSE TABLE - LOAD ORDER PRESERVED, SEE WHSEFILE.CPY.
051800
051900     MOVE ZEROS TO WS-WHTB-COUNT
052000     READ WHSEFILE
052100        AT END SET WS-WHSE-EOF TO TRUE
052200     END-READ
052300
052400     PERFORM 0231-LER-ARMAZEM THRU 0231-FIM
052500             UNTIL WS-WHSE-EOF.
052600
052700 0230-FIM.
052800     EXIT.
052900
053000*-----------------------------------------------------------------
053100 0231-LER-ARMAZEM.
053200*-----------------------------------------------------------------
053300
053400     ADD 1 TO WS-WHTB-COUNT
053500     ADD 1 TO BT-WHSE-READ
053600     SET WS-WHTB-IX TO WS-WHTB-COUNT
053700     MOVE WHSE-ID   TO WS-WHTB-E-ID   (WS-WHTB-IX)
053800     MOVE WHSE-NAME TO WS-WHTB-E-NAME (WS-WHTB-IX)
053900     MOVE WHSE-LAT  TO WS-WHTB-E-LAT  (WS-WHTB-IX)
054000     MOVE WHSE-LON  TO WS-WHTB-E-LON  (WS-WHTB-IX)
054100
054200     READ WHSEFILE
054300        AT END SET WS-WHSE-EOF TO TRUE
054400     END-READ.
054500
054600 0231-FIM.
054700     EXIT.
054800
054900*-----------------------------------------------------------------
055000 0240-CARGA-ESTOQUE.
055100*-----------------------------------------------------------------
055200*    INVENTORY POSITIONS - THIS TABLE IS THE ONE INVENG UPDATES
055300*    IN PLACE THROUGHOUT ALLOCATION AND SHIPPING.
055400
055500     MOVE ZEROS TO WS-INTB-COUNT
055600     READ INVFILE
055700        AT END SET WS-INV-EOF TO TRUE
055800     END-READ
055900
056000     PERFORM 0241-LER-ESTOQUE THRU 0241-FIM
056100             UNTIL WS-INV-EOF.
056200
056300 0240-FIM.
056400     EXIT.
056500
056600*-----------------------------------------------------------------
056700 0241-LER-ESTOQUE.                                                 IS-1290
056800*-----------------------------------------------------------------
056900
057000     ADD 1 TO WS-INTB-COUNT
057100     ADD 1 TO BT-INV-READ
057200     SET WS-INTB-IX TO WS-INTB-COUNT
057300     MOVE INV-ID           TO WS-INTB-E-ID       (WS-INTB-IX)      IS-1290
057400     MOVE INV-WHSE-ID      TO WS-INTB-E-WHSE-ID  (WS-INTB-IX)
057500     MOVE INV-PROD-ID      TO WS-INTB-E-PROD-ID  (WS-INTB-IX)
057600     MOVE INV-RESERVED-QTY TO WS-INTB-E-RESERVED (WS-INTB-IX)
057700     MOVE INV-AVAIL-QTY    TO WS-INTB-E-AVAIL    (WS-INTB-IX)
057800
057900     READ INVFILE
058000        AT END SET WS-INV-EOF TO TRUE
058100     END-READ.
058200
058300 0241-FIM.
058400     EXIT.
058500
058600*-----------------------------------------------------------------
058700 0300-PROCESSAR-PEDIDOS.
058800*-----------------------------------------------------------------
058900*    ONE PASS OVER ORDFILE.  EVERY ORDER LANDS IN WS-ORDER-TABLE
059000*    (SO THE SHIPPING PHASE CAN CLOSE IT OUT LATER) REGARDLESS
059100*    OF WHETHER IT ALLOCATES, FAILS OR IS SKIPPED.
059200
059300     MOVE ZEROS TO WS-ORDT-COUNT
059400
059500     READ ORDFILE
059600        AT END SET WS-ORD-EOF TO TRUE
059700     END-READ
059800
059900     PERFORM 0301-PROCESSAR-UM-PEDIDO THRU 0301-FIM
060000             UNTIL WS-ORD-EOF.
060100
060200 0300-FIM.
060300     EXIT.
060400
060500*-----------------------------------------------------------------
060600 0301-PROCESSAR-UM-PEDIDO.
060700*-----------------------------------------------------------------
060800*    LOADS THE ORDER INTO THE WORKING COPY AND THE TABLE FIRST -
060900*    ITS TABLE ENTRY (AND ITS STATUS) HAS TO EXIST EITHER WAY SO
061000*    ORDOUT REFLECTS EVERY RECORD ON ORDFILE.  ONLY ORDERS THAT
061100*    CAME IN CREATED (WS-CO-IS-CREATED) ARE VALIDATED, SOURCED
061200*    AND RE-STATUSED - ANYTHING ALREADY ALLOCATED, SHIPPED OR
061300*    CANCELLED PASSES THROUGH UNTOUCHED AND IS NOT COUNTED IN THE
061400*    READ/ALLOC/FAILED/SKIPPED TOTALS BELOW.
061500
061600     PERFORM 0305-CARREGAR-PEDIDO   THRU 0305-FIM
061700
061800     IF WS-CO-IS-CREATED
061900        ADD 1 TO BT-ORD-READ
062000        PERFORM 0310-VALIDAR-PEDIDO    THRU 0310-FIM
062100
062200        IF WS-ORDER-IS-VALID
062300           PERFORM 0320-LOCALIZAR-CLIENTE THRU 0320-FIM
062400           IF WS-CUST-WAS-FOUND
062500              IF WS-CO-IS-TRANSACTIONAL
062600                 PERFORM 0330-ALOCAR-TRANSAC THRU 0330-FIM
062700              ELSE
062800                 PERFORM 0340-ALOCAR-DIVIDIDO THRU 0340-FIM
062900              END-IF
063000              IF WS-SOURCED-OK
063100                 ADD 1 TO BT-ORD-ALLOC
063200                 MOVE 'A' TO WS-ORDT-E-STATUS (WS-ORDT-IX)
063300              ELSE
063400                 ADD 1 TO BT-ORD-FAILED
063500                 MOVE 'C' TO WS-ORDT-E-STATUS (WS-ORDT-IX)
063600                 MOVE WS-CO-ID      TO WS-NOSRC-ORD-ID
063700                 MOVE WS-CO-CUST-ID TO WS-NOSRC-CUST-ID
063800                 DISPLAY WS-NOSRC-LINE-R
063900              END-IF
064000           ELSE
064100              ADD 1 TO BT-ORD-FAILED
064200              MOVE 'C' TO WS-ORDT-E-STATUS (WS-ORDT-IX)
064300           END-IF
064400        ELSE
064500           ADD 1 TO BT-ORD-SKIPPED
064600           MOVE 'C' TO WS-ORDT-E-STATUS (WS-ORDT-IX)
064700        END-IF
064800     END-IF
064900
065000     READ ORDFILE
065100        AT END SET WS-ORD-EOF TO TRUE
065200     END-READ.
065300
065400 0301-FIM.
065500     EXIT.
065600
065700*-----------------------------------------------------------------
065800 0305-CARREGAR-PEDIDO.
065900*-----------------------------------------------------------------
066000*    MOVES THE ORDER RECORD INTO THE WORKING COPY, INCLUDING ITS
066100*    INCOMING STATUS, AND OPENS A NEW SLOT FOR IT IN WS-ORDER-
066200*    TABLE.  THE TABLE ENTRY'S STATUS DEFAULTS TO THE STATUS THE
066300*    RECORD CAME IN WITH - 0301 ONLY OVERWRITES IT WHEN THE ORDER
066400*    IS CREATED AND ACTUALLY GETS VALIDATED/ALLOCATED.
066500
066600     MOVE ZEROS TO WS-CO-LINE-R
066700     MOVE ORD-ID          TO WS-CO-ID
066800     MOVE ORD-CUST-ID     TO WS-CO-CUST-ID
066900     MOVE ORD-TRANS-FLAG  TO WS-CO-TRANS-FLAG
067000     MOVE ORD-STATUS      TO WS-CO-STATUS
067100     MOVE ORD-LINE-COUNT  TO WS-CO-LINE-COUNT
067200
067300     MOVE ORD-LINE-PROD-ID (1) TO WS-CO-LINE-PROD-ID (1)
067400     MOVE ORD-LINE-QTY     (1) TO WS-CO-LINE-QTY     (1)
067500     MOVE ORD-LINE-PROD-ID (2) TO WS-CO-LINE-PROD-ID (2)
067600     MOVE ORD-LINE-QTY     (2) TO WS-CO-LINE-QTY     (2)
067700     MOVE ORD-LINE-PROD-ID (3) TO WS-CO-LINE-PROD-ID (3)
067800     MOVE ORD-LINE-QTY     (3) TO WS-CO-LINE-QTY     (3)
067900     MOVE ORD-LINE-PROD-ID (4) TO WS-CO-LINE-PROD-ID (4)
068000     MOVE ORD-LINE-QTY     (4) TO WS-CO-LINE-QTY     (4)
068100     MOVE ORD-LINE-PROD-ID (5) TO WS-CO-LINE-PROD-ID (5)
068200     MOVE ORD-LINE-QTY     (5) TO WS-CO-LINE-QTY     (5)
068300
068400     ADD 1 TO WS-ORDT-COUNT
068500     SET WS-ORDT-IX TO WS-ORDT-COUNT
068600     MOVE WS-CO-ID          TO WS-ORDT-E-ID         (WS-ORDT-IX)
068700     MOVE WS-CO-CUST-ID     TO WS-ORDT-E-CUST-ID    (WS-ORDT-IX)
068800     MOVE WS-CO-TRANS-FLAG  TO WS-ORDT-E-TRANS-FLAG (WS-ORDT-IX)
068900     MOVE WS-CO-STATUS      TO WS-ORDT-E-STATUS     (WS-ORDT-IX)
069000     MOVE ZEROS             TO WS-ORDT-E-SHIP-COUNT (WS-ORDT-IX)
069100     MOVE WS-CO-LINE-COUNT  TO WS-ORDT-E-LINE-COUNT (WS-ORDT-IX)
069200
069300     MOVE WS-CO-LINE-PROD-ID (1)
069400                    TO WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 1)
069500     MOVE WS-CO-LINE-QTY (1)
069600                    TO WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 1)
069700     MOVE WS-CO-LINE-PROD-ID (2)
069800                    TO WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 2)
069900     MOVE WS-CO-LINE-QTY (2)
070000                    TO WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 2)
070100     MOVE WS-CO-LINE-PROD-ID (3)
070200                    TO WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 3)
070300     MOVE WS-CO-LINE-QTY (3)
070400                    TO WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 3)
070500     MOVE WS-CO-LINE-PROD-ID (4)
070600                    TO WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 4)
070700     MOVE WS-CO-LINE-QTY (4)
070800                    TO WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 4)
070900     MOVE WS-CO-LINE-PROD-ID (5)
071000                    TO WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 5)
071100     MOVE WS-CO-LINE-QTY (5)
071200                    TO WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 5).
071300
071400 0305-FIM.
071500     EXIT.
071600
071700*-----------------------------------------------------------------
071800 0310-VALIDAR-PEDIDO.
071900*-----------------------------------------------------------------
072000*    AN ORDER WITH NO LINES, OR ANY LINE WHOSE QTY IS NOT
072100*    GREATER THAN ZERO, IS INVALID.  INVALID ORDERS ARE SKIPPED
072200*    OUTRIGHT - THEY NEVER REACH SOURCING.
072300
072400     MOVE 'Y' TO WS-ORDER-VALID-SW
072500
072600     IF WS-CO-LINE-COUNT EQUAL ZEROS
072700        MOVE 'N' TO WS-ORDER-VALID-SW
072800     ELSE
072900        PERFORM 0311-VERIFICAR-LINHA THRU 0311-FIM
073000                VARYING WS-LINE-IX FROM 1 BY 1
073100                UNTIL WS-LINE-IX > WS-CO-LINE-COUNT
073200                   OR NOT WS-ORDER-IS-VALID
073300     END-IF.
073400
073500 0310-FIM.
073600     EXIT.
073700
073800*-----------------------------------------------------------------
073900 0311-VERIFICAR-LINHA.
074000*-----------------------------------------------------------------
074100
074200     IF WS-CO-LINE-QTY (WS-LINE-IX) NOT > ZEROS
074300        MOVE 'N' TO WS-ORDER-VALID-SW
074400     END-IF.
074500
074600 0311-FIM.
074700     EXIT.
074800
074900*-----------------------------------------------------------------
075000 0320-LOCALIZAR-CLIENTE.
075100*-----------------------------------------------------------------
075200*    CUSTOMER NOT FOUND IN THE MASTER - ORDER IS COUNTED AS
075300*    FAILED, NOT SKIPPED (IT WAS STRUCTURALLY VALID).
075400
075500     MOVE 'N' TO WS-CUST-FOUND-SW
075600     SET WS-CUST-TIX TO 1
075700
075800     SEARCH WS-CUST-ENTRY VARYING WS-CUST-TIX
075900        AT END
076000           CONTINUE
076100        WHEN WS-CUST-E-ID (WS-CUST-TIX) EQUAL WS-CO-CUST-ID
076200           MOVE 'Y' TO WS-CUST-FOUND-SW
076300           MOVE WS-CUST-E-LAT (WS-CUST-TIX) TO WS-SP-CUST-LAT
076400           MOVE WS-CUST-E-LON (WS-CUST-TIX) TO WS-SP-CUST-LON
076500     END-SEARCH.
076600
076700 0320-FIM.
076800     EXIT.
076900
077000*-----------------------------------------------------------------
077100 0330-ALOCAR-TRANSAC.
077200*-----------------------------------------------------------------
077300*    TRANSACTIONAL ORDER.  ALL LINES MUST SHIP TOGETHER
077400*    FROM ONE WAREHOUSE - ASK WHSESRC FOR THE NEAREST WAREHOUSE
077500*    THAT CAN FULFILL EVERY LINE.  NO WAREHOUSE FOUND MEANS THE
077600*    WHOLE ORDER FAILS - NOTHING IS RESERVED.
077700
077800     MOVE 'N' TO WS-SRC-OK-SW
077900     MOVE WS-CO-LINE-COUNT TO WS-SP-LINE-COUNT
078000
078100     PERFORM 0331-COPIAR-LINHA-SRC THRU 0331-FIM
078200             VARYING WS-LINE-IX FROM 1 BY 1
078300             UNTIL WS-LINE-IX > WS-CO-LINE-COUNT
078400
078500     CALL 'WHSESRC' USING WS-SRC-PARM, WS-WHSE-TABLE,
078600                           WS-INVENTORY-TABLE
078700
078800     IF WS-SP-RETCODE EQUAL 0
078900        PERFORM 0350-ABRIR-REMESSA THRU 0350-FIM
079000        MOVE WS-SP-WHSE-ID  TO WS-SHPT-E-WHSE-ID (WS-SHPT-IX)
079100        MOVE WS-SP-DISTANCE TO WS-SHPT-E-DISTANCE (WS-SHPT-IX)
079200        MOVE WS-CO-LINE-COUNT
079300                            TO WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
079400
079500        PERFORM 0332-RESERVAR-LINHA THRU 0332-FIM
079600                VARYING WS-LINE-IX FROM 1 BY 1
079700                UNTIL WS-LINE-IX > WS-CO-LINE-COUNT
079800
079900        MOVE 'Y' TO WS-SRC-OK-SW
080000     END-IF.
080100
080200 0330-FIM.
080300     EXIT.
080400
080500*-----------------------------------------------------------------
080600 0331-COPIAR-LINHA-SRC.
080700*-----------------------------------------------------------------
080800
080900     MOVE WS-CO-LINE-PROD-ID (WS-LINE-IX)
081000                        TO WS-SP-LINE-PROD-ID (WS-LINE-IX)
081100     MOVE WS-CO-LINE-QTY (WS-LINE-IX)
081200                        TO WS-SP-LINE-QTY (WS-LINE-IX).
081300
081400 0331-FIM.
081500     EXIT.
081600
081700*-----------------------------------------------------------------
081800 0332-RESERVAR-LINHA.
081900*-----------------------------------------------------------------
082000
082100     MOVE WS-CO-LINE-PROD-ID (WS-LINE-IX)
082200         TO WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, WS-LINE-IX)
082300     MOVE WS-CO-LINE-QTY (WS-LINE-IX)
082400         TO WS-SHPT-E-LINE-QTY (WS-SHPT-IX, WS-LINE-IX)
082500
082600     MOVE 'RESV'         TO WS-IP-FUNCTION
082700     MOVE WS-SP-WHSE-ID  TO WS-IP-WHSE-ID
082800     MOVE WS-CO-LINE-PROD-ID (WS-LINE-IX) TO WS-IP-PROD-ID
082900     MOVE WS-CO-LINE-QTY (WS-LINE-IX)     TO WS-IP-QTY
083000     CALL 'INVENG' USING WS-INV-PARM, WS-INVENTORY-TABLE.
083100
083200 0332-FIM.
083300     EXIT.
083400
083500*-----------------------------------------------------------------
083600 0340-ALOCAR-DIVIDIDO.
083700*-----------------------------------------------------------------
083800*    SPLITTABLE ORDER.  EACH LINE IS SOURCED ON ITS OWN,
083900*    ONE LINE AT A TIME, TO WHICHEVER WAREHOUSE IS NEAREST FOR
084000*    THAT LINE.  LINES SENT TO THE SAME WAREHOUSE ARE FOLDED
084100*    INTO ONE SHIPMENT (WS-SHIPMENT-TABLE ENTRIES ARE OPENED
084200*    PER DISTINCT WAREHOUSE, NOT PER LINE).  THE ORDER FAILS
084300*    ONLY IF NOT ONE LINE CAN BE SOURCED ANYWHERE.
084400
084500     MOVE 'N' TO WS-SRC-OK-SW
084600
084700     PERFORM 0341-ALOCAR-LINHA THRU 0341-FIM
084800             VARYING WS-LINE-IX FROM 1 BY 1
084900             UNTIL WS-LINE-IX > WS-CO-LINE-COUNT.
085000
085100 0340-FIM.
085200     EXIT.
085300
085400*-----------------------------------------------------------------
085500 0341-ALOCAR-LINHA.                                                IS-1289
085600*-----------------------------------------------------------------
085700
085800     MOVE 1                    TO WS-SP-LINE-COUNT
085900     MOVE WS-CO-LINE-PROD-ID (WS-LINE-IX)
086000                               TO WS-SP-LINE-PROD-ID (1)
086100     MOVE WS-CO-LINE-QTY (WS-LINE-IX)
086200                               TO WS-SP-LINE-QTY (1)
086300
086400     CALL 'WHSESRC' USING WS-SRC-PARM, WS-WHSE-TABLE,
086500                           WS-INVENTORY-TABLE
086600
086700     IF WS-SP-RETCODE EQUAL 0
086800        PERFORM 0345-ACHAR-REMESSA-ABERTA THRU 0345-FIM
086900
087000        ADD 1 TO WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
087100        SET WS-SHIP-LINE-IX
087200                        TO WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
087300        MOVE WS-CO-LINE-PROD-ID (WS-LINE-IX)
087400            TO WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX,
087500                                        WS-SHIP-LINE-IX)
087600        MOVE WS-CO-LINE-QTY (WS-LINE-IX)
087700            TO WS-SHPT-E-LINE-QTY (WS-SHPT-IX,
087800                                    WS-SHIP-LINE-IX)
087900
088000*       NO RESERVATION HERE.  A SPLIT-PATH LINE IS ONLY            IS-1289
088100*       RECORDED AGAINST THE SHIPMENT AT ALLOCATION TIME - STOCK   IS-1289
088200*       IS DEDUCTED FROM AVAILABLE (NOT RESERVED) BALANCE WHEN     IS-1289
088300*       THE SHIPMENT ACTUALLY SHIPS (0410-EMBARCAR-REMESSA).  A    IS-1289
088400*       LINE THAT NO LONGER FITS AT SHIP TIME FAILS THE SHIPMENT.  IS-1289
088500        MOVE 'Y' TO WS-SRC-OK-SW
088600     END-IF.
088700
088800 0341-FIM.
088900     EXIT.
089000
089100*-----------------------------------------------------------------
089200 0345-ACHAR-REMESSA-ABERTA.
089300*-----------------------------------------------------------------
089400*    LOOKS FOR AN ALREADY-OPEN SHIPMENT FOR THIS ORDER AT THE
089500*    WAREHOUSE WHSESRC JUST CHOSE.  OPENS A NEW ONE IF THIS IS
089600*    THE FIRST LINE GOING TO THAT WAREHOUSE.
089700
089800     MOVE 'N' TO WS-SHIP-OK-SW
089900     SET WS-SHPT-IX TO 1
090000
090100     SEARCH WS-SHPT-ENTRY VARYING WS-SHPT-IX
090200        AT END
090300           CONTINUE
090400        WHEN WS-SHPT-E-ORD-IX (WS-SHPT-IX) EQUAL WS-ORDT-IX
090500         AND WS-SHPT-E-WHSE-ID (WS-SHPT-IX) EQUAL WS-SP-WHSE-ID
090600           MOVE 'Y' TO WS-SHIP-OK-SW
090700     END-SEARCH
090800
090900     IF NOT WS-SHIPMENT-IS-OK
091000        PERFORM 0350-ABRIR-REMESSA THRU 0350-FIM
091100        MOVE WS-SP-WHSE-ID  TO WS-SHPT-E-WHSE-ID  (WS-SHPT-IX)
091200        MOVE WS-SP-DISTANCE TO WS-SHPT-E-DISTANCE (WS-SHPT-IX)
091300        MOVE ZEROS          TO WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
091400     END-IF.
091500
091600 0345-FIM.
091700     EXIT.
091800
091900*-----------------------------------------------------------------
092000 0350-ABRIR-REMESSA.                                               IS-1289
092100*-----------------------------------------------------------------
092200*    OPENS A NEW SLOT IN WS-SHIPMENT-TABLE FOR THE CURRENT
092300*    ORDER.  WS-SHPT-IX IS LEFT POINTING AT THE NEW ENTRY.
092400
092500     ADD 1 TO WS-SHPT-COUNT
092600     SET WS-SHPT-IX TO WS-SHPT-COUNT
092700     ADD 1 TO WS-NEXT-SHIP-ID
092800
092900     MOVE WS-NEXT-SHIP-ID TO WS-SHPT-E-ID     (WS-SHPT-IX)
093000     MOVE WS-CO-ID        TO WS-SHPT-E-ORD-ID (WS-SHPT-IX)
093100     SET  WS-SHPT-E-ORD-IX (WS-SHPT-IX) TO WS-ORDT-IX
093200     MOVE WS-CO-CUST-ID   TO WS-SHPT-E-CUST-ID (WS-SHPT-IX)
093300     MOVE 'C'             TO WS-SHPT-E-STATUS (WS-SHPT-IX)
093400     MOVE ZEROS           TO WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
093500     MOVE WS-SHPT-LINE-BLANK-R
093600                          TO WS-SHPT-E-LINE (WS-SHPT-IX)
093700
093800*    SHIPMENT DESTINATION IS THE CUSTOMER'S LOCATION, NOT THE      IS-1289
093900*    SOURCING WAREHOUSE'S - THE TRUCK IS GOING TO THE CUSTOMER.    IS-1289
094000     SET WS-CUST-TIX TO 1                                          IS-1289
094100     SEARCH WS-CUST-ENTRY VARYING WS-CUST-TIX                      IS-1289
094200        AT END
094300           CONTINUE
094400        WHEN WS-CUST-E-ID (WS-CUST-TIX) EQUAL WS-CO-CUST-ID        IS-1289
094500           MOVE WS-CUST-E-LOC-NAME (WS-CUST-TIX)                   IS-1289
094600                           TO WS-SHPT-E-DEST-NAME (WS-SHPT-IX)     IS-1289
094700     END-SEARCH
094800
094900     ADD 1 TO BT-SHIP-CREATED.
095000
095100 0350-FIM.
095200     EXIT.
095300
095400*-----------------------------------------------------------------
095500 0400-EMBARCAR-TUDO.
095600*-----------------------------------------------------------------
095700*    SHIPPING PHASE - EVERY SHIPMENT OPENED DURING ALLOCATION IS
095800*    NOW SHIPPED, THEN EVERY ORDER IS CHECKED FOR CLOSE-OUT
095900*    TO SHIPPED.
096000
096100     PERFORM 0410-EMBARCAR-REMESSA
096200             VARYING WS-SHPT-IX FROM 1 BY 1
096300             UNTIL WS-SHPT-IX > WS-SHPT-COUNT
096400
096500     PERFORM 0420-FECHAR-PEDIDO
096600             VARYING WS-ORDT-IX FROM 1 BY 1
096700             UNTIL WS-ORDT-IX > WS-ORDT-COUNT.
096800
096900 0400-FIM.
097000     EXIT.
097100
097200*-----------------------------------------------------------------
097300 0410-EMBARCAR-REMESSA.                                            IS-1271
097400*----------------------------------------------------------------- IS-1271
097500*    DEDUCTS EVERY LINE OF ONE SHIPMENT FROM RESERVED              IS-1271
097600*    STOCK, IN LINE ORDER.  IF A LINE CANNOT BE DEDUCTED, THE      IS-1271
097700*    SHIPMENT IS MARKED FAILED AND THE REMAINING LINES ARE NOT     IS-1271
097800*    ATTEMPTED - BUT THE LINES ALREADY DEDUCTED BEFORE THE         IS-1271
097900*    FAILURE STAY DEDUCTED.  THIS PROGRAM DOES NOT PUT STOCK       IS-1271
098000*    BACK ON A FAILED SHIPMENT - OPERATIONS RECONCILES THOSE BY    IS-1271
098100*    HAND FROM THE CONSOLE LOG AND THE SHIPFILE 'F' RECORD.        IS-1271
098200
098300     MOVE 'Y' TO WS-SHIP-OK-SW
098400
098500     PERFORM 0411-DEDUZIR-LINHA THRU 0411-FIM
098600             VARYING WS-SHIP-LINE-IX FROM 1 BY 1
098700             UNTIL WS-SHIP-LINE-IX >
098800                         WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
098900                OR NOT WS-SHIPMENT-IS-OK
099000
099100     IF WS-SHIPMENT-IS-OK
099200        MOVE 'S' TO WS-SHPT-E-STATUS (WS-SHPT-IX)
099300        ADD 1 TO BT-SHIP-SHIPPED
099400        PERFORM 0412-SOMAR-QTD-LINHA THRU 0412-FIM
099500                VARYING WS-SHIP-LINE-IX FROM 1 BY 1
099600                UNTIL WS-SHIP-LINE-IX >
099700                            WS-SHPT-E-LINE-COUNT (WS-SHPT-IX)
099800     ELSE
099900        MOVE 'F' TO WS-SHPT-E-STATUS (WS-SHPT-IX)
100000        ADD 1 TO BT-SHIP-FAILED
100100     END-IF.
100200
100300 0410-FIM.
100400     EXIT.
100500
100600*-----------------------------------------------------------------
100700 0411-DEDUZIR-LINHA.
100800*-----------------------------------------------------------------
100900
101000     MOVE 'DEDU'             TO WS-IP-FUNCTION
101100     MOVE WS-SHPT-E-WHSE-ID (WS-SHPT-IX) TO WS-IP-WHSE-ID
101200     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, WS-SHIP-LINE-IX)
101300                             TO WS-IP-PROD-ID
101400     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX, WS-SHIP-LINE-IX)
101500                             TO WS-IP-QTY
101600     CALL 'INVENG' USING WS-INV-PARM, WS-INVENTORY-TABLE
101700
101800     IF WS-IP-RETCODE NOT EQUAL 0
101900        MOVE 'N' TO WS-SHIP-OK-SW
102000     ELSE
102100        ADD 1 TO BT-INV-UPDATED
102200     END-IF.
102300
102400 0411-FIM.
102500     EXIT.
102600
102700*-----------------------------------------------------------------
102800 0412-SOMAR-QTD-LINHA.
102900*-----------------------------------------------------------------
103000
103100     ADD WS-SHPT-E-LINE-QTY (WS-SHPT-IX, WS-SHIP-LINE-IX)
103200                            TO BT-QTY-SHIPPED.
103300
103400 0412-FIM.
103500     EXIT.
103600
103700*-----------------------------------------------------------------
103800 0420-FECHAR-PEDIDO.
103900*-----------------------------------------------------------------
104000*    AN ALLOCATED ORDER CLOSES TO SHIPPED ONLY WHEN EVERY
104100*    ONE OF ITS SHIPMENTS CAME BACK SHIPPED.  ONE FAILED
104200*    SHIPMENT LEAVES THE WHOLE ORDER AT ALLOCATED.
104300
104400     IF WS-ORDT-E-STATUS (WS-ORDT-IX) EQUAL 'A'
104500        MOVE 'Y' TO WS-ORD-CLOSED-SW
104600        MOVE ZEROS TO WS-ORDT-E-SHIP-COUNT (WS-ORDT-IX)
104700
104800        PERFORM 0421-CONFERIR-REMESSA THRU 0421-FIM
104900                VARYING WS-SHPT-IX FROM 1 BY 1
105000                UNTIL WS-SHPT-IX > WS-SHPT-COUNT
105100
105200        IF WS-ORD-FULLY-SHIPPED
105300           AND WS-ORDT-E-SHIP-COUNT (WS-ORDT-IX) > ZEROS
105400           MOVE 'S' TO WS-ORDT-E-STATUS (WS-ORDT-IX)
105500        END-IF
105600     END-IF.
105700
105800 0420-FIM.
105900     EXIT.
106000
106100*-----------------------------------------------------------------
106200 0421-CONFERIR-REMESSA.
106300*-----------------------------------------------------------------
106400
106500     IF WS-SHPT-E-ORD-IX (WS-SHPT-IX) EQUAL WS-ORDT-IX
106600        ADD 1 TO WS-ORDT-E-SHIP-COUNT (WS-ORDT-IX)
106700        IF WS-SHPT-E-STATUS (WS-SHPT-IX) NOT EQUAL 'S'
106800           MOVE 'N' TO WS-ORD-CLOSED-SW
106900        END-IF
107000     END-IF.
107100
107200 0421-FIM.
107300     EXIT.
107400
107500*-----------------------------------------------------------------
107600 0500-GRAVAR-SAIDAS.
107700*-----------------------------------------------------------------
107800*    WRITES THE UPDATED INVENTORY AND ORDER MASTERS, THE
107900*    SHIPMENT FILE, AND THE WORK FILE RPTALOC READS.
108000
108100     PERFORM 0510-GRAVAR-ESTOQUE THRU 0510-FIM
108200     PERFORM 0520-GRAVAR-PEDIDOS THRU 0520-FIM
108300     PERFORM 0530-GRAVAR-REMESSAS THRU 0530-FIM.
108400
108500 0500-FIM.
108600     EXIT.
108700
108800*-----------------------------------------------------------------
108900 0510-GRAVAR-ESTOQUE.
109000*-----------------------------------------------------------------
109100
109200     PERFORM 0511-GRAVAR-UM-ESTOQUE THRU 0511-FIM
109300             VARYING WS-INTB-IX FROM 1 BY 1
109400             UNTIL WS-INTB-IX > WS-INTB-COUNT.
109500
109600 0510-FIM.
109700     EXIT.
109800
109900*-----------------------------------------------------------------
110000 0511-GRAVAR-UM-ESTOQUE.                                           IS-1290
110100*-----------------------------------------------------------------
110200
110300     MOVE WS-INTB-E-ID       (WS-INTB-IX) TO INVOUT-ID             IS-1290
110400     MOVE WS-INTB-E-WHSE-ID  (WS-INTB-IX) TO INVOUT-WHSE-ID
110500     MOVE WS-INTB-E-PROD-ID  (WS-INTB-IX) TO INVOUT-PROD-ID
110600     MOVE WS-INTB-E-RESERVED (WS-INTB-IX) TO INVOUT-RESERVED-QTY
110700     MOVE WS-INTB-E-AVAIL    (WS-INTB-IX) TO INVOUT-AVAIL-QTY
110800     WRITE INVOUT-REC.
110900
111000 0511-FIM.
111100     EXIT.
111200
111300*-----------------------------------------------------------------
111400 0520-GRAVAR-PEDIDOS.
111500*-----------------------------------------------------------------
111600
111700     PERFORM 0521-GRAVAR-UM-PEDIDO THRU 0521-FIM
111800             VARYING WS-ORDT-IX FROM 1 BY 1
111900             UNTIL WS-ORDT-IX > WS-ORDT-COUNT.
112000
112100 0520-FIM.
112200     EXIT.
112300
112400*-----------------------------------------------------------------
112500 0521-GRAVAR-UM-PEDIDO.
112600*-----------------------------------------------------------------
112700
112800     MOVE WS-ORDT-E-ID (WS-ORDT-IX)      TO ORDOUT-ID
112900     MOVE WS-ORDT-E-CUST-ID (WS-ORDT-IX) TO ORDOUT-CUST-ID
113000     MOVE WS-ORDT-E-TRANS-FLAG (WS-ORDT-IX)
113100                                 TO ORDOUT-TRANS-FLAG
113200     MOVE WS-ORDT-E-STATUS (WS-ORDT-IX)  TO ORDOUT-STATUS
113300     MOVE WS-ORDT-E-LINE-COUNT (WS-ORDT-IX)
113400                                 TO ORDOUT-LINE-COUNT
113500
113600     MOVE WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 1)
113700                 TO ORDOUT-LINE-PROD-ID (1)
113800     MOVE WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 1)
113900                 TO ORDOUT-LINE-QTY (1)
114000     MOVE WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 2)
114100                 TO ORDOUT-LINE-PROD-ID (2)
114200     MOVE WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 2)
114300                 TO ORDOUT-LINE-QTY (2)
114400     MOVE WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 3)
114500                 TO ORDOUT-LINE-PROD-ID (3)
114600     MOVE WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 3)
114700                 TO ORDOUT-LINE-QTY (3)
114800     MOVE WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 4)
114900                 TO ORDOUT-LINE-PROD-ID (4)
115000     MOVE WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 4)
115100                 TO ORDOUT-LINE-QTY (4)
115200     MOVE WS-ORDT-E-LINE-PROD-ID (WS-ORDT-IX, 5)
115300                 TO ORDOUT-LINE-PROD-ID (5)
115400     MOVE WS-ORDT-E-LINE-QTY (WS-ORDT-IX, 5)
115500                 TO ORDOUT-LINE-QTY (5)
115600
115700     WRITE ORDOUT-REC.
115800
115900 0521-FIM.
116000     EXIT.
116100
116200*-----------------------------------------------------------------
116300 0530-GRAVAR-REMESSAS.
116400*-----------------------------------------------------------------
116500*    WRITES SHIPFILE (ONE RECORD PER SHIPMENT) AND RPTWORK
116600*    (ONE RECORD PER SHIPMENT LINE - SEE RPTWORK.CPY) TOGETHER,
116700*    SINCE BOTH ARE DRIVEN OFF THE SAME SHIPMENT TABLE ENTRY.
116800
116900     PERFORM 0531-GRAVAR-UMA-REMESSA THRU 0531-FIM
117000             VARYING WS-SHPT-IX FROM 1 BY 1
117100             UNTIL WS-SHPT-IX > WS-SHPT-COUNT.
117200
117300 0530-FIM.
117400     EXIT.
117500
117600*-----------------------------------------------------------------
117700 0531-GRAVAR-UMA-REMESSA.
117800*-----------------------------------------------------------------
117900
118000     MOVE WS-SHPT-E-ID (WS-SHPT-IX)        TO SHIP-ID
118100     MOVE WS-SHPT-E-ORD-ID (WS-SHPT-IX)    TO SHIP-ORD-ID
118200     MOVE WS-SHPT-E-WHSE-ID (WS-SHPT-IX)   TO SHIP-WHSE-ID
118300     MOVE WS-SHPT-E-CUST-ID (WS-SHPT-IX)   TO SHIP-CUST-ID
118400     MOVE WS-SHPT-E-DEST-NAME (WS-SHPT-IX) TO SHIP-DEST-NAME
118500     MOVE WS-SHPT-E-STATUS (WS-SHPT-IX)    TO SHIP-STATUS
118600     MOVE WS-SHPT-E-LINE-COUNT (WS-SHPT-IX) TO SHIP-LINE-COUNT
118700
118800     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, 1)
118900                 TO SHIP-LINE-PROD-ID (1)
119000     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX, 1)
119100                 TO SHIP-LINE-QTY (1)
119200     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, 2)
119300                 TO SHIP-LINE-PROD-ID (2)
119400     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX, 2)
119500                 TO SHIP-LINE-QTY (2)
119600     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, 3)
119700                 TO SHIP-LINE-PROD-ID (3)
119800     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX, 3)
119900                 TO SHIP-LINE-QTY (3)
120000     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, 4)
120100                 TO SHIP-LINE-PROD-ID (4)
120200     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX, 4)
120300                 TO SHIP-LINE-QTY (4)
120400     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX, 5)
120500                 TO SHIP-LINE-PROD-ID (5)
120600     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX, 5)
120700                 TO SHIP-LINE-QTY (5)
120800
120900     WRITE SHIP-REC
121000
121100     PERFORM 0532-GRAVAR-LINHA-RPT THRU 0532-FIM
121200             VARYING WS-SHIP-LINE-IX FROM 1 BY 1
121300             UNTIL WS-SHIP-LINE-IX >
121400                         WS-SHPT-E-LINE-COUNT (WS-SHPT-IX).
121500
121600 0531-FIM.
121700     EXIT.
121800
121900*-----------------------------------------------------------------
122000 0532-GRAVAR-LINHA-RPT.
122100*-----------------------------------------------------------------
122200
122300     MOVE SPACES                         TO WRK-DIST-REC
122400     MOVE WS-SHPT-E-ORD-ID (WS-SHPT-IX)  TO WRK-ORD-ID
122500     MOVE WS-SHPT-E-CUST-ID (WS-SHPT-IX) TO WRK-CUST-ID
122600     MOVE WS-SHPT-E-WHSE-ID (WS-SHPT-IX) TO WRK-WHSE-ID
122700     MOVE WS-SHPT-E-LINE-PROD-ID (WS-SHPT-IX,
122800                                   WS-SHIP-LINE-IX)
122900                                  TO WRK-PROD-ID
123000     MOVE WS-SHPT-E-LINE-QTY (WS-SHPT-IX,
123100                               WS-SHIP-LINE-IX)
123200                                  TO WRK-QTY
123300     MOVE WS-SHPT-E-DISTANCE (WS-SHPT-IX) TO WRK-DISTANCE
123400     MOVE WS-SHPT-E-STATUS (WS-SHPT-IX)
123500                                  TO WRK-SHIP-STATUS
123600     WRITE WRK-DIST-REC.
123700
123800 0532-FIM.
123900     EXIT.
124000
124100*-----------------------------------------------------------------
124200 0600-FECHAR-ARQUIVOS.
124300*-----------------------------------------------------------------
124400
124500     CLOSE CUSTFILE
124600           PRODFILE
124700           WHSEFILE
124800           INVFILE
124900           ORDFILE
125000           SHIPFILE
125100           INVOUT
125200           ORDOUT
125300           RPTWORK.
125400
125500 0600-FIM.
125600     EXIT.
125700
125800
125900
126000
126100
126200
126300
126400
126500
126600
126700
126800
