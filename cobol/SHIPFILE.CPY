000100*****************************************************************
000200*  SHIPFILE.CPY                                                 *
000300*  SHIPMENT RECORD LAYOUT - ORDER FULFILLMENT BATCH             *
000400*  ONE SHIPMENT PER RECORD, CARRYING UP TO 5 LINES SOURCED      *
000500*  FROM A SINGLE WAREHOUSE.  SHIP-ID IS ASSIGNED SEQUENTIALLY   *
000600*  BY ORDFULFL AS SHIPMENTS ARE CREATED (SEE WS-NEXT-SHIP-ID).  *
000700*-----------------------------------------------------------   *
000800*  MAINTENANCE HISTORY                                          *
000900*  DATE     BY   REQ#    DESCRIPTION                            *
001000*  -------- ---- ------- --------------------------------------*
001100*  04/02/88 RVG  IS-0441 ORIGINAL LAYOUT FOR SOURCING PROJECT   *
001200*  11/02/91 RVG  IS-0687 ADDED DEST-NAME FOR THE PRINT REPORT   *
001300*  02/09/99 DCM  IS-1240 ADDED 'F' FAILED STATUS - SEE R12      *
001400*****************************************************************
001500 01  SHIP-REC.
001600     03  SHIP-ID                 PIC 9(08).
001700     03  SHIP-ORD-ID             PIC 9(08).
001800     03  SHIP-WHSE-ID            PIC 9(08).
001900     03  SHIP-CUST-ID            PIC 9(08).
002000     03  SHIP-DEST-NAME          PIC X(15).
002100     03  SHIP-STATUS             PIC X(01).
002200         88  SHIP-ST-CREATED     VALUE 'C'.
002300         88  SHIP-ST-SHIPPED     VALUE 'S'.
002400         88  SHIP-ST-DELIVERED   VALUE 'D'.
002500         88  SHIP-ST-CANCELLED   VALUE 'X'.
002600         88  SHIP-ST-FAILED      VALUE 'F'.
002700     03  SHIP-LINE-COUNT         PIC 9(01).
002800     03  SHIP-LINE OCCURS 5 TIMES.
002900         05  SHIP-LINE-PROD-ID   PIC 9(08).
003000         05  SHIP-LINE-QTY       PIC 9(07).
003100     03  FILLER                  PIC X(05).
