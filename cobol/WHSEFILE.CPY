000100*****************************************************************
000200*  WHSEFILE.CPY                                                 *
000300*  WAREHOUSE MASTER RECORD LAYOUT - ORDER FULFILLMENT BATCH     *
000400*  ONE WAREHOUSE PER RECORD, KEYED BY WHSE-ID, FILE SORTED      *
000500*  ASCENDING ON WHSE-ID.  LOAD ORDER FROM THIS FILE IS ALSO     *
000600*  THE TIE-BREAK ORDER USED BY THE SOURCING ENGINE (WHSESRC) -  *
000700*  DO NOT RESEQUENCE THIS EXTRACT WITHOUT CHECKING WITH         *
000800*  DISTRIBUTION OPERATIONS.                                     *
000900*-----------------------------------------------------------   *
001000*  MAINTENANCE HISTORY                                          *
001100*  DATE     BY   REQ#    DESCRIPTION                            *
001200*  -------- ---- ------- --------------------------------------*
001300*  03/14/88 RVG  IS-0441 ORIGINAL LAYOUT FOR SOURCING PROJECT   *
001400*  02/25/90 RVG  IS-0552 ADDED MAX-CAP, INFORMATIONAL ONLY -    *
001500*                        NOT USED BY THE SOURCING SEARCH        *
001600*****************************************************************
001700 01  WHSE-REC.
001800     03  WHSE-ID                 PIC 9(08).
001900     03  WHSE-NAME               PIC X(20).
002000     03  WHSE-LOC-NAME           PIC X(15).
002100     03  WHSE-LAT                PIC S9(03)V9(04)
002200                                  SIGN LEADING SEPARATE.
002300     03  WHSE-LON                PIC S9(03)V9(04)
002400                                  SIGN LEADING SEPARATE.
002500     03  WHSE-MAX-CAP            PIC 9(07).
002600     03  FILLER                  PIC X(05).
