000100*****************************************************************
000200*  RPTWORK.CPY                                                  *
000300*  INTERMEDIATE WORK RECORD - ONE PER SHIPMENT LINE.            *
000400*  WRITTEN BY ORDFULFL AS SHIPMENTS ARE CREATED/SHIPPED,        *
000500*  READ BACK BY RPTALOC TO DRIVE THE ALLOCATION/SHIPPING        *
000600*  REPORT.  SAME ROLE HERE AS CADDISTRIB.CPY PLAYED BETWEEN     *
000700*  FAZDISTRIB AND RELDISTRIB IN THE OLD DISTRIBUTION SYSTEM.    *
000800*-----------------------------------------------------------   *
000900*  MAINTENANCE HISTORY                                          *
001000*  DATE     BY   REQ#    DESCRIPTION                            *
001100*  -------- ---- ------- --------------------------------------*
001200*  11/02/91 RVG  IS-0687 ORIGINAL LAYOUT (DISTRIBUTION REPORT)  *
001300*  02/09/99 DCM  IS-1240 CARRIED FORWARD FOR THE ALLOCATION     *
001400*                        AND SHIPPING REPORT REWRITE            *
001500*****************************************************************
001600 01  WRK-DIST-REC.
001700     03  WRK-ORD-ID              PIC 9(08).
001800     03  WRK-CUST-ID             PIC 9(08).
001900     03  WRK-WHSE-ID             PIC 9(08).
002000     03  WRK-PROD-ID             PIC 9(08).
002100     03  WRK-QTY                 PIC 9(07).
002200     03  WRK-DISTANCE            PIC 9(07)V9(04).
002300     03  WRK-SHIP-STATUS         PIC X(01).
002400     03  FILLER                  PIC X(09).
