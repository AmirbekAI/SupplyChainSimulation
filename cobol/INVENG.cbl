000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVENG.
000300 AUTHOR.        R VILAS GANADE.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - LOGISTICS UNIT.
000500 DATE-WRITTEN.  03/21/1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* INVENTORY ENGINE - CALLED SUBPROGRAM                          *
001100* MAINTAINS THE RESERVED/AVAILABLE SPLIT FOR A SINGLE           *
001200* WAREHOUSE/PRODUCT POSITION AND ANSWERS FULFILLABILITY         *
001300* QUESTIONS FOR THE ALLOCATION AND SHIPPING ENGINES IN          *
001400* ORDFULFL.  THE CALLER PASSES THE ENTIRE IN-MEMORY POSITION    *
001500* TABLE BY REFERENCE - THIS PROGRAM DOES NOT OWN ANY FILE, IT   *
001600* ONLY UPDATES THE CALLER'S COPY OF THE TABLE IN PLACE.         *
001700*                                                                *
001800* FUNCTION CODES (LKS-FUNCTION) -                               *
001900*    RESV  RESERVE  - MOVE QTY FROM AVAILABLE TO RESERVED       *
002000*    RELS  RELEASE  - MOVE QTY FROM RESERVED BACK TO AVAILABLE  *
002100*    DEDU  DEDUCT   - REMOVE QTY FROM RESERVED (SHIP)           *
002200*    REST  RESTOCK  - ADD QTY TO AVAILABLE, UNCONDITIONAL       *
002300*    CANF  CAN-FULFILL - CHECK A LIST OF LINES AGAINST ONE      *
002400*                        WAREHOUSE, NO BALANCES CHANGED         *
002500*                                                                *
002600* RETURN CODES (LKS-RETCODE) -                                  *
002700*    0  OK / FULFILLABLE                                        *
002800*    1  POSITION NOT FOUND FOR (WHSE-ID, PROD-ID)                *
002900*    2  INSUFFICIENT BALANCE FOR THE REQUESTED MOVEMENT          *
003000*    3  UNKNOWN FUNCTION CODE                                    *
003100*    4  EMPTY LINE LIST PASSED TO CANF (VALIDATION ERROR)        *
003200*    9  NOT FULFILLABLE (CANF ONLY - NOT AN ERROR)               *
003300*-----------------------------------------------------------   *
003400* MAINTENANCE HISTORY                                            *
003500* DATE     BY   REQ#    DESCRIPTION                              *
003600* -------- ---- ------- ----------------------------------------*
003700* 03/21/88 RVG  IS-0441 ORIGINAL - RESERVE/RELEASE ONLY          *
003800* 02/25/90 RVG  IS-0552 ADDED RESTOCK FOR RETURNS PROCESSING     *
003900* 07/14/94 WJK  IS-0980 SPLIT ON-HAND INTO RESERVED/AVAILABLE,   *
004000*                       ADDED DEDU FOR THE SHIPPING REWRITE      *
004100* 11/30/97 WJK  IS-1140 ADDED CANF FULFILLABILITY CHECK FOR THE  *
004200*                       WAREHOUSE SOURCING PROJECT               *
004300* 01/06/99 DCM  IS-1198 Y2K - NO DATE FIELDS IN THIS PROGRAM,    *
004400*                       REVIEWED AND SIGNED OFF, NO CHANGE       *
004500* 02/09/99 DCM  IS-1240 CANF NOW STOPS AT THE FIRST FAILING      *
004600*                       LINE, MATCHING ALLOCATION'S OWN CUTOFF   *
004700* 09/19/00 TJH  IS-1290 LKS-INV-TABLE NOW CARRIES LKS-INV-E-ID,  * IS-1290
004800*                       THE INVENTORY POSITION'S OWN KEY - ADDED * IS-1290
004900*                       TO KEEP THIS TABLE'S LAYOUT MATCHED TO   * IS-1290
005000*                       ORDFULFL'S AND WHSESRC'S COPIES BYTE FOR * IS-1290
005100*                       BYTE.  NOT USED BY THIS PROGRAM - LOOKUP * IS-1290
005200*                       IS STILL BY WHSE-ID/PROD-ID.             * IS-1290
005300* 09/24/00 TJH  IS-1291 WS-SUBSCRIPTS GROUP DROPPED - THIS SHOP  * IS-1291
005400*                       KEEPS LOOKUP SUBSCRIPTS AS STANDALONE 77S* IS-1291
005500*                       (SEE FAZDISTRIB), NOT UNDER A GROUP.     * IS-1291
005600*****************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 DATA DIVISION.
006400
006500 WORKING-STORAGE SECTION.
006600
006700*--- LOAD/LOOKUP SUBSCRIPTS - FREESTANDING PER SHOP HABIT (SEE     IS-1291
006800*--- FAZDISTRIB'S W-* WORK ITEMS), NOT BUNDLED UNDER A GROUP.      IS-1291
006900 77  WS-TAB-IX               PIC S9(05) COMP.                      IS-1291
007000 77  WS-LINE-IX              PIC S9(02) COMP.                      IS-1291
007100 77  WS-FOUND-IX             PIC S9(05) COMP.                      IS-1291
007200
007300 01  WS-SWITCHES.
007400     05  WS-FOUND-SW             PIC X(01)   VALUE 'N'.
007500         88  WS-POSITION-FOUND               VALUE 'Y'.
007600     05  WS-FULFILL-SW           PIC X(01)   VALUE 'Y'.
007700         88  WS-LINE-FULFILLABLE              VALUE 'Y'.
007800     05  FILLER                  PIC X(01).
007900
008000*--- DIAGNOSTIC/TRACE AREA - LKS-FUNCTION VIEWED BYTE-BY-BYTE
008100*--- FOR THE ABEND MESSAGE BUILT IN 900-FUNCAO-INVALIDA.
008200 01  WS-FUNCTION-TRACE           PIC X(04)   VALUE SPACES.
008300 01  WS-FUNCTION-TRACE-R REDEFINES WS-FUNCTION-TRACE.
008400     05  WS-FUNCTION-TRACE-C     PIC X(01) OCCURS 4 TIMES.
008500
008600 01  WS-ABEND-LINE.
008700     05  FILLER                  PIC X(20) VALUE
008800         'INVENG - BAD MOVE - '.
008900     05  WS-ABEND-FUNCTION       PIC X(04) VALUE SPACES.
009000     05  FILLER                  PIC X(01) VALUE SPACE.
009100     05  WS-ABEND-WHSE           PIC 9(08) VALUE ZEROS.
009200     05  FILLER                  PIC X(01) VALUE SPACE.
009300     05  WS-ABEND-PROD           PIC 9(08) VALUE ZEROS.
009400     05  FILLER                  PIC X(40) VALUE SPACES.
009500
009600*--- WHOLE-LINE VIEW OF THE ABEND MESSAGE FOR THE ONE DISPLAY
009700*--- STATEMENT IN 900-FUNCAO-INVALIDA - AVOIDS QUALIFYING
009800*--- EVERY SUBFIELD ON THE DISPLAY VERB.
009900 01  WS-ABEND-LINE-R REDEFINES WS-ABEND-LINE
010000                               PIC X(82).
010100
010200 LINKAGE SECTION.
010300
010400 01  LKS-INV-PARM.
010500     05  LKS-FUNCTION            PIC X(04).
010600     05  LKS-WHSE-ID             PIC 9(08).
010700     05  LKS-PROD-ID             PIC 9(08).
010800     05  LKS-QTY                 PIC 9(07).
010900     05  LKS-LINE-COUNT          PIC 9(01).
011000     05  LKS-LINE OCCURS 5 TIMES.
011100         10  LKS-LINE-PROD-ID    PIC 9(08).
011200         10  LKS-LINE-QTY        PIC 9(07).
011300     05  LKS-LINE-FLAT REDEFINES LKS-LINE
011400                                 PIC X(75).
011500     05  LKS-RETCODE             PIC 9(01).
011600     05  FILLER                  PIC X(01).
011700
011800 01  LKS-INV-TABLE.
011900     05  LKS-INV-COUNT           PIC 9(05) COMP.
012000     05  LKS-INV-ENTRY OCCURS 5000 TIMES
012100                       INDEXED BY LKS-INV-IX.
012200         10  LKS-INV-E-ID        PIC 9(08).                        IS-1290
012300         10  LKS-INV-E-WHSE-ID   PIC 9(08).
012400         10  LKS-INV-E-PROD-ID   PIC 9(08).
012500         10  LKS-INV-E-RESERVED  PIC 9(07).
012600         10  LKS-INV-E-AVAIL     PIC 9(07).
012700     05  FILLER                  PIC X(01).
012800
012900 PROCEDURE DIVISION USING LKS-INV-PARM, LKS-INV-TABLE.
013000
013100 0000-INICIAL.
013200
013300     MOVE ZEROS TO LKS-RETCODE
013400
013500     EVALUATE LKS-FUNCTION
013600        WHEN 'RESV'
013700           PERFORM 100-RESERVAR    THRU 100-FIM
013800        WHEN 'RELS'
013900           PERFORM 200-LIBERAR     THRU 200-FIM
014000        WHEN 'DEDU'
014100           PERFORM 300-BAIXAR      THRU 300-FIM
014200        WHEN 'REST'
014300           PERFORM 400-REPOR       THRU 400-FIM
014400        WHEN 'CANF'
014500           PERFORM 500-PODE-ATENDER THRU 500-FIM
014600        WHEN OTHER
014700           PERFORM 900-FUNCAO-INVALIDA THRU 900-FIM
014800     END-EVALUATE
014900
015000     GOBACK.
015100
015200*-----------------------------------------------------------------
015300 100-RESERVAR.
015400*-----------------------------------------------------------------
015500*    RESERVE(QTY): QTY MUST NOT EXCEED AVAILABLE.  MOVES
015600*    QTY FROM AVAILABLE TO RESERVED; NO CHANGE ON VIOLATION.
015700
015800     PERFORM 700-LOCALIZAR-POSICAO THRU 700-FIM
015900
016000     IF LKS-RETCODE EQUAL 0
016100        IF LKS-QTY > LKS-INV-E-AVAIL (WS-FOUND-IX)
016200           MOVE 2 TO LKS-RETCODE
016300        ELSE
016400           SUBTRACT LKS-QTY FROM LKS-INV-E-AVAIL (WS-FOUND-IX)
016500           ADD      LKS-QTY TO   LKS-INV-E-RESERVED (WS-FOUND-IX)
016600        END-IF
016700     END-IF.
016800
016900 100-FIM.
017000     EXIT.
017100
017200*-----------------------------------------------------------------
017300 200-LIBERAR.
017400*-----------------------------------------------------------------
017500*    RELEASE(QTY): QTY MUST NOT EXCEED RESERVED.  MOVES
017600*    QTY FROM RESERVED BACK TO AVAILABLE; NO CHANGE ON VIOLATION.
017700
017800     PERFORM 700-LOCALIZAR-POSICAO THRU 700-FIM
017900
018000     IF LKS-RETCODE EQUAL 0
018100        IF LKS-QTY > LKS-INV-E-RESERVED (WS-FOUND-IX)
018200           MOVE 2 TO LKS-RETCODE
018300        ELSE
018400           SUBTRACT LKS-QTY FROM LKS-INV-E-RESERVED (WS-FOUND-IX)
018500           ADD      LKS-QTY TO   LKS-INV-E-AVAIL (WS-FOUND-IX)
018600        END-IF
018700     END-IF.
018800
018900 200-FIM.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300 300-BAIXAR.
019400*-----------------------------------------------------------------
019500*    DEDUCT(QTY), USED AT SHIP TIME.  QTY MUST NOT EXCEED
019600*    RESERVED.  STOCK LEAVES THE BUILDING - RESERVED ONLY.
019700
019800     PERFORM 700-LOCALIZAR-POSICAO THRU 700-FIM
019900
020000     IF LKS-RETCODE EQUAL 0
020100        IF LKS-QTY > LKS-INV-E-RESERVED (WS-FOUND-IX)
020200           MOVE 2 TO LKS-RETCODE
020300        ELSE
020400           SUBTRACT LKS-QTY FROM LKS-INV-E-RESERVED (WS-FOUND-IX)
020500        END-IF
020600     END-IF.
020700
020800 300-FIM.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200 400-REPOR.
021300*-----------------------------------------------------------------
021400*    RESTOCK(QTY) - UNCONDITIONAL ADD TO AVAILABLE.  NOT
021500*    EXERCISED BY THE ALLOCATION/SHIPPING BATCH BUT KEPT HERE
021600*    SINCE IT SHARES THE SAME POSITION LOOKUP AND TABLE.
021700
021800     PERFORM 700-LOCALIZAR-POSICAO THRU 700-FIM
021900
022000     IF LKS-RETCODE EQUAL 0
022100        ADD LKS-QTY TO LKS-INV-E-AVAIL (WS-FOUND-IX)
022200     END-IF.
022300
022400 400-FIM.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800 500-PODE-ATENDER.
022900*-----------------------------------------------------------------
023000*    CANFULFILL(WHSE, LINES).  LINE LIST MUST NOT BE
023100*    EMPTY.  EVERY LINE MUST HAVE A POSITION AT LKS-WHSE-ID
023200*    WITH AVAIL STRICTLY GREATER THAN THE REQUESTED QTY.
023300*    STOPS AT THE FIRST FAILING LINE (IS-1240).
023400
023500     IF LKS-LINE-COUNT EQUAL ZEROS
023600        MOVE 4 TO LKS-RETCODE
023700     ELSE
023800        MOVE 'Y' TO WS-FULFILL-SW
023900        MOVE 1   TO WS-LINE-IX
024000
024100        PERFORM 510-TESTAR-LINHA THRU 510-FIM
024200                UNTIL WS-LINE-IX > LKS-LINE-COUNT
024300                   OR NOT WS-LINE-FULFILLABLE
024400
024500        IF WS-LINE-FULFILLABLE
024600           MOVE 0 TO LKS-RETCODE
024700        ELSE
024800           MOVE 9 TO LKS-RETCODE
024900        END-IF
025000     END-IF.
025100
025200 500-FIM.
025300     EXIT.
025400
025500*-----------------------------------------------------------------
025600 510-TESTAR-LINHA.
025700*-----------------------------------------------------------------
025800*    ONE LINE OF THE CANFULFILL LIST - LOOKS UP THE POSITION
025900*    AT LKS-WHSE-ID AND TESTS AVAIL AGAINST THE LINE QTY.
026000
026100     MOVE 'N' TO WS-FOUND-SW
026200     SET LKS-INV-IX TO 1
026300
026400     SEARCH LKS-INV-ENTRY VARYING LKS-INV-IX
026500        AT END
026600           CONTINUE
026700        WHEN LKS-INV-E-WHSE-ID (LKS-INV-IX) EQUAL
026800                                         LKS-WHSE-ID
026900         AND LKS-INV-E-PROD-ID (LKS-INV-IX) EQUAL
027000                                 LKS-LINE-PROD-ID (WS-LINE-IX)
027100           MOVE 'Y' TO WS-FOUND-SW
027200     END-SEARCH
027300
027400     IF WS-POSITION-FOUND
027500        IF LKS-INV-E-AVAIL (LKS-INV-IX) NOT >
027600                            LKS-LINE-QTY (WS-LINE-IX)
027700           MOVE 'N' TO WS-FULFILL-SW
027800        END-IF
027900     ELSE
028000        MOVE 'N' TO WS-FULFILL-SW
028100     END-IF
028200
028300     ADD 1 TO WS-LINE-IX.
028400
028500 510-FIM.
028600     EXIT.
028700
028800*-----------------------------------------------------------------
028900 700-LOCALIZAR-POSICAO.
029000*-----------------------------------------------------------------
029100*    POSITION IDENTITY IS (WHSE-ID, PROD-ID).  TABLE IS
029200*    NOT GUARANTEED SORTED BY THAT COMBINATION SO WE SCAN.
029300
029400     MOVE 'N' TO WS-FOUND-SW
029500     SET LKS-INV-IX TO 1
029600
029700     SEARCH LKS-INV-ENTRY VARYING LKS-INV-IX
029800        AT END
029900           CONTINUE
030000        WHEN LKS-INV-E-WHSE-ID (LKS-INV-IX) EQUAL LKS-WHSE-ID
030100         AND LKS-INV-E-PROD-ID (LKS-INV-IX) EQUAL LKS-PROD-ID
030200           MOVE 'Y'      TO WS-FOUND-SW
030300           SET WS-FOUND-IX TO LKS-INV-IX
030400     END-SEARCH
030500
030600     IF WS-POSITION-FOUND
030700        MOVE 0 TO LKS-RETCODE
030800     ELSE
030900        MOVE 1 TO LKS-RETCODE
031000     END-IF.
031100
031200 700-FIM.
031300     EXIT.
031400
031500*-----------------------------------------------------------------
031600 900-FUNCAO-INVALIDA.
031700*-----------------------------------------------------------------
031800
031900     MOVE LKS-FUNCTION TO WS-FUNCTION-TRACE
032000     MOVE LKS-FUNCTION TO WS-ABEND-FUNCTION
032100     MOVE LKS-WHSE-ID  TO WS-ABEND-WHSE
032200     MOVE LKS-PROD-ID  TO WS-ABEND-PROD
032300     DISPLAY WS-ABEND-LINE-R
032400     MOVE 3            TO LKS-RETCODE.
032500
032600 900-FIM.
032700     EXIT.
032800
032900 END PROGRAM INVENG.
