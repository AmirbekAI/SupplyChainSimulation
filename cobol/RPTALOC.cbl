000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPTALOC.
000300 AUTHOR.        R VILAS GANADE.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - LOGISTICS UNIT.
000500 DATE-WRITTEN.  11/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* ORDER ALLOCATION / SHIPPING REPORT                             *
001100* READS THE RPTWORK FILE ORDFULFL LEAVES BEHIND (ONE RECORD PER  *
001200* SHIPMENT LINE) AND PRINTS ONE DETAIL LINE PER LINE, A SUBTOTAL *
001300* WHEN THE ORDER NUMBER CHANGES, AND A FINAL TOTALS SECTION      *
001400* BUILT FROM THE RUN COUNTERS ORDFULFL PASSES ON THE CALL.       *
001500*                                                                *
001600* REPLACES THE OLD CUSTOMER/SALESMAN DISTANCE EXTRACT REPORT     *
001700* (RELDISTRIB), WHICH WROTE A SEMICOLON-DELIMITED FILE FOR       *
001800* SPREADSHEET PICKUP.  THIS PROGRAM PRINTS A PROPER PAGED        *
001900* REPORT FOR OPERATIONS - THE OLD REPORT HAD NO USE ONCE THE     *
002000* SALESMAN DISTANCE JOB WAS RETIRED.                             *
002100*-----------------------------------------------------------   *
002200* MAINTENANCE HISTORY                                            *
002300* DATE     BY   REQ#    DESCRIPTION                              *
002400* -------- ---- ------- ----------------------------------------*
002500* 11/02/91 RVG  IS-0687 ORIGINAL - CUSTOMER/SALESMAN DISTANCE    *
002600*                       EXTRACT TO SPREADSHEET FILE (RELDISTRIB) *
002700* 07/14/94 WJK  IS-0980 ADDED SALESMAN NAME LOOKUP TO DETAIL LINE*
002800* 11/30/97 WJK  IS-1140 DROPPED SALESMAN NAME, ADDED CARRIER     *
002900*                       CAPACITY WARNING LINE FOR THE FIRST CUT  *
003000*                       OF THE ALLOCATION ENGINE                 *
003100* 01/06/99 DCM  IS-1198 Y2K - RUN DATE ON HEADING LINE 1 IS A    *
003200*                       2-DIGIT YEAR (WS-RD-YY) - REVIEWED, ONLY *
003300*                       USED FOR DISPLAY, NO CENTURY MATH DONE   *
003400*                       ANYWHERE IN THIS PROGRAM - NO CHANGE     *
003500* 02/09/99 DCM  IS-1240 FULL REWRITE - RENAMED FROM RELDISTRIB   *
003600*                       TO RPTALOC, DROPPED THE CSV OUTPUT AND   *
003700*                       THE SALESMAN LOOKUP ENTIRELY, NOW A      *
003800*                       PAGED REPORT DRIVEN OFF RPTWORK WITH     *
003900*                       ORDER-LEVEL SUBTOTALS AND RUN TOTALS     *
004000*                       PASSED IN FROM ORDFULFL ON THE CALL      *
004100* 03/22/00 DCM  IS-1266 ADDED 0450-CONFERIR-TOTAIS CONTROL TOTAL *
004200*                       BALANCE CHECK AFTER AN AUDIT FINDING -   *
004300*                       ORDERS READ MUST EQUAL ALLOCATED PLUS    *
004400*                       FAILED PLUS SKIPPED OR THE RUN IS BAD    *
004500* 09/24/00 TJH  IS-1291 FILE STATUS, PRINT COUNTERS AND CONTROL- * IS-1291
004600*                       BREAK FIELDS DROPPED THEIR GROUPS - NOW  * IS-1291
004700*                       STANDALONE 77S, MATCHING THIS SHOP'S OWN * IS-1291
004800*                       HABIT (SEE FAZDISTRIB).                  * IS-1291
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RPTWORK    ASSIGN TO RPTWORK
006000                        ORGANIZATION IS LINE SEQUENTIAL
006100                        FILE STATUS IS WS-RPTWK-STATUS.
006200     SELECT ALOCRPT    ASSIGN TO ALOCRPT
006300                        ORGANIZATION IS LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600
006700 FILE SECTION.
006800
006900 FD  RPTWORK
007000     LABEL RECORDS ARE STANDARD.
007100     COPY RPTWORK.CPY.
007200
007300 FD  ALOCRPT
007400     LABEL RECORDS ARE STANDARD.
007500 01  REG-RELATORIO               PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800
007900*--- FILE STATUS - STANDALONE PER SHOP HABIT (SEE FAZDISTRIB'S     IS-1291
008000*--- FS-VENDEDOR/FS-CLIENTE), NOT BUNDLED UNDER A GROUP.          IS-1291
008100 77  WS-RPTWK-STATUS         PIC X(02).                           IS-1291
008200     88  WS-RPTWK-OK                   VALUE '00'.                IS-1291
008300     88  WS-RPTWK-EOF                  VALUE '10'.                IS-1291
008400
008500 01  WS-SWITCHES.
008600     05  WS-FIRST-REC-SW         PIC X(01) VALUE 'Y'.
008700         88  WS-FIRST-RECORD               VALUE 'Y'.
008800     05  FILLER                  PIC X(01).
008900
009000*--- PRINT CONTROL COUNTERS - STANDALONE PER SHOP HABIT (SEE       IS-1291
009100*--- FAZDISTRIB'S W-* WORK ITEMS), NOT BUNDLED UNDER A GROUP.      IS-1291
009200 77  WS-PAGE-COUNT           PIC S9(03) COMP VALUE ZERO.           IS-1291
009300 77  WS-LINE-COUNT           PIC S9(03) COMP VALUE +99.            IS-1291
009400 77  WS-LINES-PER-PAGE       PIC S9(03) COMP VALUE +50.            IS-1291
009500 77  WS-SPACE-CTL            PIC S9(01) COMP VALUE +2.             IS-1291
009600
009700*--- ORDER NUMBER OF THE LAST DETAIL LINE PRINTED, AND THE
009800*--- RUNNING LINE COUNT / QUANTITY FOR THAT ORDER'S SUBTOTAL -
009900*--- STANDALONE PER SHOP HABIT, NOT BUNDLED UNDER A GROUP.         IS-1291
010000 77  WS-PRIOR-ORD-ID         PIC 9(08) VALUE ZEROS.                IS-1291
010100 77  WS-ORD-LINE-COUNT       PIC 9(03) COMP VALUE ZEROS.           IS-1291
010200 77  WS-ORD-QTY-TOTAL        PIC 9(09) VALUE ZEROS.                IS-1291
010300
010400*--- SYSTEM RUN DATE, PULLED ONCE AT OPEN TIME FOR THE PAGE
010500*--- HEADING.  ALTERNATE VIEW BREAKS IT INTO YY/MM/DD FOR
010600*--- HL1-DATE - THIS PROGRAM DOES NO CENTURY ARITHMETIC WITH IT.
010700 01  WS-RUN-DATE                 PIC 9(06) VALUE ZEROS.
010800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010900     05  WS-RD-YY                PIC 9(02).
011000     05  WS-RD-MM                PIC 9(02).
011100     05  WS-RD-DD                PIC 9(02).
011200
011300 01  WS-HEADING-1.
011400     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
011500     05  WS-H1-MM                PIC 9(02).
011600     05  FILLER                  PIC X(01) VALUE '/'.
011700     05  WS-H1-DD                PIC 9(02).
011800     05  FILLER                  PIC X(01) VALUE '/'.
011900     05  WS-H1-YY                PIC 9(02).
012000     05  FILLER                  PIC X(14) VALUE SPACES.
012100     05  FILLER                  PIC X(40)
012200                 VALUE 'ORDER ALLOCATION / SHIPPING REPORT'.
012300     05  FILLER                  PIC X(14) VALUE SPACES.
012400     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
012500     05  WS-H1-PAGE              PIC ZZZ9.
012600     05  FILLER                  PIC X(36) VALUE SPACES.
012700
012800 01  WS-HEADING-2.
012900     05  FILLER                  PIC X(20)
013000                 VALUE 'DISTRIBUTION SYSTEMS'.
013100     05  FILLER                  PIC X(20)
013200                 VALUE ' - LOGISTICS UNIT'.
013300     05  FILLER                  PIC X(10) VALUE 'RPTALOC'.
013400     05  FILLER                  PIC X(82) VALUE SPACES.
013500
013600 01  WS-HEADING-3.
013700     05  FILLER                  PIC X(11) VALUE 'ORDER'.
013800     05  FILLER                  PIC X(11) VALUE 'CUSTOMER'.
013900     05  FILLER                  PIC X(11) VALUE 'WAREHSE'.
014000     05  FILLER                  PIC X(11) VALUE 'PRODUCT'.
014100     05  FILLER                  PIC X(10) VALUE 'QTY'.
014200     05  FILLER                  PIC X(14) VALUE 'DISTANCE'.
014300     05  FILLER                  PIC X(11) VALUE 'STATUS'.
014400     05  FILLER                  PIC X(53) VALUE SPACES.
014500
014600 01  WS-DETAIL-LINE.
014700     05  WD-ORD-ID               PIC ZZZZZZZ9.
014800     05  FILLER                  PIC X(03) VALUE SPACES.
014900     05  WD-CUST-ID              PIC ZZZZZZZ9.
015000     05  FILLER                  PIC X(03) VALUE SPACES.
015100     05  WD-WHSE-ID              PIC ZZZZZZZ9.
015200     05  FILLER                  PIC X(03) VALUE SPACES.
015300     05  WD-PROD-ID              PIC ZZZZZZZ9.
015400     05  FILLER                  PIC X(03) VALUE SPACES.
015500     05  WD-QTY                  PIC ZZZZZZ9.
015600     05  FILLER                  PIC X(03) VALUE SPACES.
015700     05  WD-DISTANCE             PIC ZZZZZZ9.9999.
015800     05  FILLER                  PIC X(03) VALUE SPACES.
015900     05  WD-STATUS-TEXT          PIC X(08).
016000     05  FILLER                  PIC X(56) VALUE SPACES.
016100
016200 01  WS-ORDER-TOTAL-LINE.
016300     05  FILLER                  PIC X(06) VALUE SPACES.
016400     05  FILLER                  PIC X(14) VALUE 'ORDER TOTAL - '.
016500     05  WT-ORD-ID               PIC ZZZZZZZ9.
016600     05  FILLER                  PIC X(04) VALUE SPACES.
016700     05  FILLER                  PIC X(08) VALUE 'LINES: '.
016800     05  WT-LINE-COUNT           PIC ZZ9.
016900     05  FILLER                  PIC X(04) VALUE SPACES.
017000     05  FILLER                  PIC X(06) VALUE 'QTY: '.
017100     05  WT-QTY-TOTAL            PIC Z(8)9.
017200     05  FILLER                  PIC X(70) VALUE SPACES.
017300
017400 01  WS-TOTALS-HEADING.
017500     05  FILLER                  PIC X(40)
017600                 VALUE '*** RUN TOTALS - ORDER FULFILLMENT ***'.
017700     05  FILLER                  PIC X(92) VALUE SPACES.
017800
017900*--- ONE SHAPE OF LINE, REUSED FOR EVERY COUNTER IN THE TOTALS
018000*--- SECTION - THE LABEL AND VALUE ARE MOVED IN BY 0400 BEFORE
018100*--- EACH WRITE, THE SAME WAY THE OLD RELDISTRIB DETAIL LINE
018200*--- WAS BUILT ONE FIELD AT A TIME.
018300 01  WS-TOTAL-LINE.
018400     05  FILLER                  PIC X(10) VALUE SPACES.
018500     05  WS-TL-LABEL             PIC X(40) VALUE SPACES.
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  WS-TL-VALUE             PIC Z(9)9.
018800     05  FILLER                  PIC X(70) VALUE SPACES.
018900
019000*--- CONSOLE DIAGNOSTIC - AN ORDER READ COUNT THAT DOES NOT
019100*--- CROSS-FOOT TO ALLOCATED+FAILED+SKIPPED MEANS ORDFULFL AND
019200*--- RPTALOC DISAGREE ON HOW MANY ORDERS WERE PROCESSED.  SEE
019300*--- 0450-CONFERIR-TOTAIS.
019400 01  WS-BAL-LINE.
019500     05  FILLER                  PIC X(20)
019600                 VALUE 'RPTALOC-OUT OF BAL* '.
019700     05  WS-BAL-READ             PIC 9(07).
019800     05  FILLER                  PIC X(01) VALUE SPACE.
019900     05  WS-BAL-SUM              PIC 9(07).
020000     05  FILLER                  PIC X(25) VALUE SPACES.
020100
020200 01  WS-BAL-LINE-R REDEFINES WS-BAL-LINE
020300                              PIC X(60).
020400
020500*--- CONSOLE DIAGNOSTIC - A WORK RECORD WHOSE SHIP-STATUS IS NOT
020600*--- ONE OF THE CODES THIS REPORT KNOWS HOW TO TRANSLATE (SEE
020700*--- 0260-TRADUZIR-STATUS).  SHOULD NEVER HAPPEN IF ORDFULFL IS
020800*--- WORKING CORRECTLY - KEPT AS A SAFETY NET FOR OPERATIONS.
020900 01  WS-BADSTAT-LINE.
021000     05  FILLER                  PIC X(20)
021100                 VALUE 'RPTALOC-BAD STATUS  '.
021200     05  WS-BADSTAT-ORD-ID       PIC 9(08).
021300     05  FILLER                  PIC X(01) VALUE SPACE.
021400     05  WS-BADSTAT-CODE         PIC X(01).
021500     05  FILLER                  PIC X(20) VALUE SPACES.
021600
021700 01  WS-BADSTAT-LINE-R REDEFINES WS-BADSTAT-LINE
021800                               PIC X(50).
021900
022000 LINKAGE SECTION.
022100
022200*--- RUN COUNTERS BUILT BY ORDFULFL - SEE BATCHTOT.CPY.
022300     COPY BATCHTOT.CPY.
022400
022500 PROCEDURE DIVISION USING WS-BATCH-TOTALS.
022600
022700*-----------------------------------------------------------------
022800 0000-PRINCIPAL.
022900*-----------------------------------------------------------------
023000
023100     PERFORM 0100-ABRIR-ARQUIVOS  THRU 0100-FIM
023200     PERFORM 0110-LER-TRABALHO    THRU 0110-FIM
023300
023400     PERFORM 0200-PROCESSAR-DETALHE THRU 0200-FIM
023500             UNTIL WS-RPTWK-EOF
023600
023700     IF NOT WS-FIRST-RECORD
023800        PERFORM 0300-IMPRIMIR-TOTAL-PEDIDO THRU 0300-FIM
023900     END-IF
024000
024100     PERFORM 0400-IMPRIMIR-TOTAIS THRU 0400-FIM
024200     PERFORM 0450-CONFERIR-TOTAIS THRU 0450-FIM
024300     PERFORM 0900-FECHAR-ARQUIVOS THRU 0900-FIM
024400
024500     EXIT PROGRAM.
024600
024700*-----------------------------------------------------------------
024800 0100-ABRIR-ARQUIVOS.
024900*-----------------------------------------------------------------
025000
025100     OPEN INPUT  RPTWORK
025200     OPEN OUTPUT ALOCRPT
025300
025400     ACCEPT WS-RUN-DATE FROM DATE
025500     MOVE WS-RD-MM TO WS-H1-MM
025600     MOVE WS-RD-DD TO WS-H1-DD
025700     MOVE WS-RD-YY TO WS-H1-YY
025800
025900     PERFORM 0150-IMPRIMIR-CABECALHO THRU 0150-FIM.
026000
026100 0100-FIM.
026200     EXIT.
026300
026400*-----------------------------------------------------------------
026500 0110-LER-TRABALHO.
026600*-----------------------------------------------------------------
026700
026800     READ RPTWORK
026900        AT END SET WS-RPTWK-EOF TO TRUE
027000     END-READ.
027100
027200 0110-FIM.
027300     EXIT.
027400
027500*-----------------------------------------------------------------
027600 0150-IMPRIMIR-CABECALHO.
027700*-----------------------------------------------------------------
027800
027900     ADD 1 TO WS-PAGE-COUNT
028000     MOVE WS-PAGE-COUNT TO WS-H1-PAGE
028100
028200     MOVE WS-HEADING-1 TO REG-RELATORIO
028300     WRITE REG-RELATORIO AFTER ADVANCING TOP-OF-FORM
028400
028500     MOVE WS-HEADING-2 TO REG-RELATORIO
028600     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
028700
028800     MOVE WS-HEADING-3 TO REG-RELATORIO
028900     WRITE REG-RELATORIO AFTER ADVANCING 2 LINES
029000
029100     MOVE ZERO TO WS-LINE-COUNT
029200     MOVE 2    TO WS-SPACE-CTL.
029300
029400 0150-FIM.
029500     EXIT.
029600
029700*-----------------------------------------------------------------
029800 0200-PROCESSAR-DETALHE.
029900*-----------------------------------------------------------------
030000*    CONTROL BREAK ON WRK-ORD-ID - EVERY TIME THE ORDER NUMBER
030100*    ON THE WORK FILE CHANGES, THE PRIOR ORDER'S SUBTOTAL LINE
030200*    GOES OUT BEFORE THE NEW ORDER'S FIRST DETAIL LINE.
030300
030400     IF WS-FIRST-RECORD
030500        MOVE WRK-ORD-ID TO WS-PRIOR-ORD-ID
030600        MOVE 'N'        TO WS-FIRST-REC-SW
030700     ELSE
030800        IF WRK-ORD-ID NOT EQUAL WS-PRIOR-ORD-ID
030900           PERFORM 0300-IMPRIMIR-TOTAL-PEDIDO THRU 0300-FIM
031000           MOVE WRK-ORD-ID TO WS-PRIOR-ORD-ID
031100        END-IF
031200     END-IF
031300
031400     PERFORM 0250-IMPRIMIR-LINHA THRU 0250-FIM
031500
031600     ADD 1        TO WS-ORD-LINE-COUNT
031700     ADD WRK-QTY  TO WS-ORD-QTY-TOTAL
031800
031900     PERFORM 0110-LER-TRABALHO THRU 0110-FIM.
032000
032100 0200-FIM.
032200     EXIT.
032300
032400*-----------------------------------------------------------------
032500 0250-IMPRIMIR-LINHA.
032600*-----------------------------------------------------------------
032700
032800     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
032900        PERFORM 0150-IMPRIMIR-CABECALHO THRU 0150-FIM
033000     END-IF
033100
033200     MOVE WRK-ORD-ID    TO WD-ORD-ID
033300     MOVE WRK-CUST-ID   TO WD-CUST-ID
033400     MOVE WRK-WHSE-ID   TO WD-WHSE-ID
033500     MOVE WRK-PROD-ID   TO WD-PROD-ID
033600     MOVE WRK-QTY       TO WD-QTY
033700     MOVE WRK-DISTANCE  TO WD-DISTANCE
033800
033900     PERFORM 0260-TRADUZIR-STATUS THRU 0260-FIM
034000
034100     MOVE WS-DETAIL-LINE TO REG-RELATORIO
034200     WRITE REG-RELATORIO AFTER ADVANCING WS-SPACE-CTL LINES
034300
034400     ADD 1 TO WS-LINE-COUNT
034500     MOVE 1 TO WS-SPACE-CTL.
034600
034700 0250-FIM.
034800     EXIT.
034900
035000*-----------------------------------------------------------------
035100 0260-TRADUZIR-STATUS.
035200*-----------------------------------------------------------------
035300*    WRK-SHIP-STATUS CARRIES THE SAME ONE-CHARACTER CODES AS
035400*    SHIP-STATUS ON SHIPFILE.CPY (C/S/F) - SPELLED OUT HERE FOR
035500*    A HUMAN READER OF THE PRINTED REPORT.
035600
035700     EVALUATE WRK-SHIP-STATUS
035800        WHEN 'C'
035900           MOVE 'CREATED ' TO WD-STATUS-TEXT
036000        WHEN 'S'
036100           MOVE 'SHIPPED ' TO WD-STATUS-TEXT
036200        WHEN 'F'
036300           MOVE 'FAILED  ' TO WD-STATUS-TEXT
036400        WHEN OTHER
036500           MOVE '????    ' TO WD-STATUS-TEXT
036600           MOVE WRK-ORD-ID    TO WS-BADSTAT-ORD-ID
036700           MOVE WRK-SHIP-STATUS TO WS-BADSTAT-CODE
036800           DISPLAY WS-BADSTAT-LINE-R
036900     END-EVALUATE.
037000
037100 0260-FIM.
037200     EXIT.
037300
037400*-----------------------------------------------------------------
037500 0300-IMPRIMIR-TOTAL-PEDIDO.
037600*-----------------------------------------------------------------
037700
037800     MOVE WS-PRIOR-ORD-ID   TO WT-ORD-ID
037900     MOVE WS-ORD-LINE-COUNT TO WT-LINE-COUNT
038000     MOVE WS-ORD-QTY-TOTAL  TO WT-QTY-TOTAL
038100
038200     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
038300        PERFORM 0150-IMPRIMIR-CABECALHO THRU 0150-FIM
038400     END-IF
038500
038600     MOVE WS-ORDER-TOTAL-LINE TO REG-RELATORIO
038700     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
038800
038900     ADD 1 TO WS-LINE-COUNT
039000     MOVE 2 TO WS-SPACE-CTL
039100
039200     MOVE ZEROS TO WS-ORD-LINE-COUNT
039300     MOVE ZEROS TO WS-ORD-QTY-TOTAL.
039400
039500 0300-FIM.
039600     EXIT.
039700
039800*-----------------------------------------------------------------
039900 0400-IMPRIMIR-TOTAIS.
040000*-----------------------------------------------------------------
040100*    ONE LINE PER RUN COUNTER ORDFULFL PASSED ON THE CALL - SEE
040200*    BATCHTOT.CPY FOR WHAT EACH FIELD COUNTS.
040300
040400     MOVE WS-TOTALS-HEADING TO REG-RELATORIO
040500     WRITE REG-RELATORIO AFTER ADVANCING TOP-OF-FORM
040600
040700     MOVE 'CUSTOMER MASTER RECORDS READ'     TO WS-TL-LABEL
040800     MOVE BT-CUST-READ                       TO WS-TL-VALUE
040900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
041000     WRITE REG-RELATORIO AFTER ADVANCING 2 LINES
041100
041200     MOVE 'PRODUCT MASTER RECORDS READ'      TO WS-TL-LABEL
041300     MOVE BT-PROD-READ                       TO WS-TL-VALUE
041400     MOVE WS-TOTAL-LINE TO REG-RELATORIO
041500     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
041600
041700     MOVE 'WAREHOUSE MASTER RECORDS READ'    TO WS-TL-LABEL
041800     MOVE BT-WHSE-READ                       TO WS-TL-VALUE
041900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
042000     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
042100
042200     MOVE 'INVENTORY POSITIONS READ'         TO WS-TL-LABEL
042300     MOVE BT-INV-READ                        TO WS-TL-VALUE
042400     MOVE WS-TOTAL-LINE TO REG-RELATORIO
042500     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
042600
042700     MOVE 'ORDERS READ'                      TO WS-TL-LABEL
042800     MOVE BT-ORD-READ                        TO WS-TL-VALUE
042900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
043000     WRITE REG-RELATORIO AFTER ADVANCING 2 LINES
043100
043200     MOVE 'ORDERS ALLOCATED'                 TO WS-TL-LABEL
043300     MOVE BT-ORD-ALLOC                       TO WS-TL-VALUE
043400     MOVE WS-TOTAL-LINE TO REG-RELATORIO
043500     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
043600
043700     MOVE 'ORDERS FAILED (NO SOURCE FOUND)'  TO WS-TL-LABEL
043800     MOVE BT-ORD-FAILED                      TO WS-TL-VALUE
043900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
044000     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
044100
044200     MOVE 'ORDERS SKIPPED (FAILED EDIT)'     TO WS-TL-LABEL
044300     MOVE BT-ORD-SKIPPED                     TO WS-TL-VALUE
044400     MOVE WS-TOTAL-LINE TO REG-RELATORIO
044500     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
044600
044700     MOVE 'SHIPMENTS CREATED'                TO WS-TL-LABEL
044800     MOVE BT-SHIP-CREATED                    TO WS-TL-VALUE
044900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
045000     WRITE REG-RELATORIO AFTER ADVANCING 2 LINES
045100
045200     MOVE 'SHIPMENTS SHIPPED'                TO WS-TL-LABEL
045300     MOVE BT-SHIP-SHIPPED                    TO WS-TL-VALUE
045400     MOVE WS-TOTAL-LINE TO REG-RELATORIO
045500     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
045600
045700     MOVE 'SHIPMENTS FAILED'                 TO WS-TL-LABEL
045800     MOVE BT-SHIP-FAILED                     TO WS-TL-VALUE
045900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
046000     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
046100
046200     MOVE 'TOTAL QUANTITY SHIPPED'           TO WS-TL-LABEL
046300     MOVE BT-QTY-SHIPPED                     TO WS-TL-VALUE
046400     MOVE WS-TOTAL-LINE TO REG-RELATORIO
046500     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES
046600
046700     MOVE 'INVENTORY POSITIONS UPDATED'      TO WS-TL-LABEL
046800     MOVE BT-INV-UPDATED                     TO WS-TL-VALUE
046900     MOVE WS-TOTAL-LINE TO REG-RELATORIO
047000     WRITE REG-RELATORIO AFTER ADVANCING 1 LINES.
047100
047200 0400-FIM.
047300     EXIT.
047400
047500*-----------------------------------------------------------------
047600 0450-CONFERIR-TOTAIS.
047700*-----------------------------------------------------------------
047800*    CONTROL TOTAL BALANCE CHECK - IS-1266.  ORDERS READ MUST
047900*    EQUAL ALLOCATED PLUS FAILED PLUS SKIPPED.  IF NOT, ORDFULFL
048000*    AND RPTALOC ARE OUT OF STEP AND OPERATIONS NEEDS TO KNOW
048100*    BEFORE THIS RUN'S OUTPUT IS TRUSTED.
048200
048300     MOVE BT-ORD-READ TO WS-BAL-READ
048400     COMPUTE WS-BAL-SUM = BT-ORD-ALLOC + BT-ORD-FAILED
048500                         + BT-ORD-SKIPPED
048600
048700     IF WS-BAL-READ NOT EQUAL WS-BAL-SUM
048800        DISPLAY WS-BAL-LINE-R
048900     END-IF.
049000
049100 0450-FIM.
049200     EXIT.
049300
049400*-----------------------------------------------------------------
049500 0900-FECHAR-ARQUIVOS.
049600*-----------------------------------------------------------------
049700
049800     CLOSE RPTWORK
049900           ALOCRPT.
050000
050100 0900-FIM.
050200     EXIT.
