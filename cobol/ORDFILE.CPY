000100*****************************************************************
000200*  ORDFILE.CPY                                                  *
000300*  ORDER RECORD LAYOUT - ORDER FULFILLMENT BATCH                *
000400*  HEADER PLUS UP TO 5 LINES, FLAT (NO VARIABLE OCCURS - THE    *
000500*  EXTRACT JOB ALWAYS SENDS 5 LINE SLOTS, UNUSED SLOTS ZERO).   *
000600*  PROCESSED IN FILE ORDER, NOT RESEQUENCED.  ALSO USED AS THE  *
000700*  OUTPUT LAYOUT FOR ORDOUT (UPDATED STATUS AFTER THE RUN).     *
000800*-----------------------------------------------------------   *
000900*  MAINTENANCE HISTORY                                          *
001000*  DATE     BY   REQ#    DESCRIPTION                            *
001100*  -------- ---- ------- --------------------------------------*
001200*  04/02/88 RVG  IS-0441 ORIGINAL LAYOUT FOR SOURCING PROJECT   *
001300*  11/02/91 RVG  IS-0687 ADDED TRANS-FLAG FOR SPLIT SHIPMENTS   *
001400*  07/14/94 WJK  IS-0980 WIDENED LINE-QTY TO 9(07)              *
001500*****************************************************************
001600 01  ORD-REC.
001700     03  ORD-ID                  PIC 9(08).
001800     03  ORD-CUST-ID             PIC 9(08).
001900     03  ORD-TRANS-FLAG          PIC X(01).
002000         88  ORD-TRANSACTIONAL   VALUE 'T'.
002100         88  ORD-SPLITTABLE      VALUE 'N'.
002200     03  ORD-STATUS              PIC X(01).
002300         88  ORD-ST-CREATED      VALUE 'C'.
002400         88  ORD-ST-ALLOCATED    VALUE 'A'.
002500         88  ORD-ST-SHIPPED      VALUE 'S'.
002600         88  ORD-ST-CANCELLED    VALUE 'X'.
002700     03  ORD-LINE-COUNT          PIC 9(01).
002800     03  ORD-LINE OCCURS 5 TIMES.
002900         05  ORD-LINE-PROD-ID    PIC 9(08).
003000         05  ORD-LINE-QTY        PIC 9(07).
003100     03  FILLER                  PIC X(05).
