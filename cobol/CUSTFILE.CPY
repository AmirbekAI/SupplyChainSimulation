000100*****************************************************************
000200*  CUSTFILE.CPY                                                 *
000300*  CUSTOMER MASTER RECORD LAYOUT - ORDER FULFILLMENT BATCH      *
000400*  ONE CUSTOMER PER RECORD, KEYED BY CUST-ID, FILE SORTED       *
000500*  ASCENDING ON CUST-ID BY THE UPSTREAM EXTRACT JOB.            *
000600*  LAT/LON CARRY A LEADING SEPARATE SIGN, PER THE SAME          *
000700*  CONVENTION AS WHSEFILE - SEE THAT COPYBOOK FOR THE ORIGIN    *
000800*  OF THE CONVENTION.                                           *
000900*-----------------------------------------------------------   *
001000*  MAINTENANCE HISTORY                                          *
001100*  DATE     BY   REQ#    DESCRIPTION                            *
001200*  -------- ---- ------- --------------------------------------*
001300*  03/14/88 RVG  IS-0441 ORIGINAL LAYOUT FOR SOURCING PROJECT   *
001400*  11/02/91 RVG  IS-0687 WIDENED LOC-NAME TO MATCH WHSEFILE     *
001500*  06/19/96 DCM  IS-1188 ADDED EMAIL FOR SHIPMENT NOTICES       *
001600*****************************************************************
001700 01  CUST-REC.
001800     03  CUST-ID                 PIC 9(08).
001900     03  CUST-NAME               PIC X(20).
002000     03  CUST-LOC-NAME           PIC X(15).
002100     03  CUST-LAT                PIC S9(03)V9(04)
002200                                  SIGN LEADING SEPARATE.
002300     03  CUST-LON                PIC S9(03)V9(04)
002400                                  SIGN LEADING SEPARATE.
002500     03  CUST-EMAIL              PIC X(25).
002600     03  FILLER                  PIC X(05).
