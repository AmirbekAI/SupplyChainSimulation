000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WHSESRC.
000300 AUTHOR.        R VILAS GANADE.
000400 INSTALLATION.  DISTRIBUTION SYSTEMS - LOGISTICS UNIT.
000500 DATE-WRITTEN.  11/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*****************************************************************
001000* WAREHOUSE SOURCING ENGINE - CALLED SUBPROGRAM                 *
001100* GIVEN A CUSTOMER LOCATION AND A LIST OF LINES (ONE FOR A      *
001200* SPLIT-PATH LOOKUP, UP TO FIVE FOR A TRANSACTIONAL ORDER),     *
001300* SCANS THE WAREHOUSE TABLE (LOAD ORDER, NOT RESORTED) AND      *
001400* RETURNS THE NEAREST WAREHOUSE THAT CAN FULFILL EVERY LINE,    *
001500* PLUS THE DISTANCE TO IT.  CALLS INVENG'S CANF FUNCTION FOR    *
001600* THE FULFILLABILITY CHECK ON EACH CANDIDATE.                   *
001700*                                                                *
001800* DISTANCE IS PLAIN EUCLIDEAN ON THE RAW LAT/LON DECIMALS - NO  *
001900* GREAT-CIRCLE CORRECTION.  THIS REPLACES THE OLD               *
002000* HAVERSINE CALCULATION 200-LER-VENDEDOR USED TO DO WITH        *
002100* FUNCTION SIN/COS/ATAN/SQRT - THOSE INTRINSICS ARE NOT ON      *
002200* THIS SHOP'S APPROVED COMPILER FUNCTION LIST, SO THE SQUARE    *
002300* ROOT BELOW IS DONE BY HAND (NEWTON-RAPHSON, PARAGRAPH 800).   *
002400*-----------------------------------------------------------   *
002500* MAINTENANCE HISTORY                                            *
002600* DATE     BY   REQ#    DESCRIPTION                              *
002700* -------- ---- ------- ----------------------------------------*
002800* 11/02/91 RVG  IS-0687 ORIGINAL - REPLACES THE INLINE           *
002900*                       HAVERSINE SWEEP IN THE OLD FAZDISTRIB    *
003000* 07/14/94 WJK  IS-0980 REWORKED FOR PRODUCT/QTY LINES INSTEAD   *
003100*                       OF A SINGLE CUSTOMER/SALESMAN PAIR       *
003200* 11/30/97 WJK  IS-1140 NOW CALLS INVENG CANF PER CANDIDATE      *
003300*                       WAREHOUSE INSTEAD OF CHECKING CAPACITY   *
003400* 01/06/99 DCM  IS-1198 Y2K - NO DATE FIELDS, REVIEWED, NO       *
003500*                       CHANGE REQUIRED                          *
003600* 02/09/99 DCM  IS-1240 DISTANCE ROUNDED HALF-UP TO 4 DECIMALS   *
003700*                       FOR COMPARISON AND FOR THE PRINT REPORT  *
003800* 03/02/99 DCM  IS-1240 ADDED NO-CONVERGE DIAGNOSTIC TO 800      *
003900* 09/19/00 TJH  IS-1290 LKS-INV-TABLE NOW CARRIES LKS-INV-E-ID,  * IS-1290
004000*                       THE INVENTORY POSITION'S OWN KEY - ADDED * IS-1290
004100*                       TO KEEP THIS TABLE'S LAYOUT MATCHED TO   * IS-1290
004200*                       ORDFULFL'S AND INVENG'S COPIES BYTE FOR  * IS-1290
004300*                       BYTE.  NOT USED BY THIS PROGRAM - THE    * IS-1290
004400*                       CANF LOOKUP IS STILL BY WHSE-ID/PROD-ID. * IS-1290
004500* 09/24/00 TJH  IS-1291 WS-SUBSCRIPTS GROUP AND THE STANDALONE   * IS-1291
004600*                       WS-BEST-DISTANCE FIELD NOW MATCH THIS    * IS-1291
004700*                       SHOP'S OWN HABIT (SEE FAZDISTRIB) OF     * IS-1291
004800*                       CARRYING SUBSCRIPTS AND SCRATCH SCALARS  * IS-1291
004900*                       AS STANDALONE 77S, NOT UNDER A GROUP.    * IS-1291
005000*****************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 DATA DIVISION.
005800
005900 WORKING-STORAGE SECTION.
006000
006100*--- SOURCING SUBSCRIPTS - FREESTANDING PER SHOP HABIT (SEE        IS-1291
006200*--- FAZDISTRIB'S W-* WORK ITEMS), NOT BUNDLED UNDER A GROUP.      IS-1291
006300 77  WS-WHSE-IX              PIC S9(05) COMP.                      IS-1291
006400 77  WS-BEST-IX              PIC S9(05) COMP.                      IS-1291
006500 77  WS-LINE-IX              PIC S9(02) COMP.                      IS-1291
006600
006700 01  WS-SWITCHES.
006800     05  WS-FOUND-SW             PIC X(01)   VALUE 'N'.
006900         88  WS-CANDIDATE-FOUND              VALUE 'Y'.
007000     05  FILLER                  PIC X(01).
007100
007200*--- WORKING FIGURES FOR THE EUCLIDEAN DISTANCE CALCULATION -
007300*--- KEPT AT 8 FRACTIONAL DIGITS DURING THE COMPUTE, ROUNDED
007400*--- TO 4 ONLY WHEN STORED INTO WS-THIS-DISTANCE.
007500*--- NUMERIC HANDLING.
007600 01  WS-DIST-WORK.
007700     05  WS-DLAT                 PIC S9(07)V9(08) VALUE ZEROS.
007800     05  WS-DLON                 PIC S9(07)V9(08) VALUE ZEROS.
007900     05  WS-SUMSQ                PIC S9(07)V9(08) VALUE ZEROS.
008000     05  WS-THIS-DISTANCE        PIC 9(07)V9(04)  VALUE ZEROS.
008100     05  FILLER                  PIC X(01).
008200
008300*--- ALTERNATE VIEW OF WS-DIST-WORK USED ONLY TO ZEROIZE THE
008400*--- WHOLE GROUP IN ONE MOVE BEFORE EACH CANDIDATE IS SCORED.
008500 01  WS-DIST-WORK-R REDEFINES WS-DIST-WORK
008600                              PIC X(57).
008700
008800 77  WS-BEST-DISTANCE        PIC 9(07)V9(04)                       IS-1291
008900                             VALUE 9999999.9999.
009000
009100*--- NEWTON-RAPHSON SQUARE ROOT WORK AREA (PARAGRAPH 800).
009200*--- THIS SHOP HAS NO SQRT INTRINSIC ON THE PRODUCTION
009300*--- COMPILER, SO ROOTS ARE FOUND ITERATIVELY.
009400 01  WS-SQRT-WORK.
009500     05  WS-SQRT-RADICAND        PIC S9(07)V9(08) VALUE ZEROS.
009600     05  WS-SQRT-GUESS           PIC S9(07)V9(08) VALUE ZEROS.
009700     05  WS-SQRT-PREV            PIC S9(07)V9(08) VALUE ZEROS.
009800     05  WS-SQRT-DIFF            PIC S9(07)V9(08) VALUE ZEROS.
009900     05  WS-SQRT-ITER            PIC S9(03) COMP  VALUE ZERO.
010000     05  FILLER                  PIC X(01).
010100
010200*--- REDEFINE THE ITERATION COUNTER AS A DISPLAY FIELD SO IT
010300*--- CAN BE DROPPED INTO THE ABEND LINE IF NEWTON-RAPHSON EVER
010400*--- FAILS TO CONVERGE (SEE 800-RAIZ-QUADRADA).
010500 01  WS-SQRT-ITER-D REDEFINES WS-SQRT-ITER
010600                              PIC 9(05).
010700
010800*--- CONSOLE LINE BUILT ONLY IF THE ITERATION COUNTER RUNS OUT
010900*--- BEFORE THE SQUARE ROOT CONVERGES - SHOULD NEVER HAPPEN FOR
011000*--- THE RANGE OF LAT/LON DIFFERENCES THIS PROGRAM SEES, BUT
011100*--- WORTH A DIAGNOSTIC RATHER THAN A SILENT BAD DISTANCE.
011200 01  WS-NOCONV-LINE.
011300     05  FILLER                  PIC X(20)
011400                         VALUE 'WHSESRC-NO CONVERGE'.
011500     05  WS-NOCONV-RADICAND      PIC S9(07)V9(08).
011600     05  WS-NOCONV-GUESS         PIC S9(07)V9(08).
011700     05  FILLER                  PIC X(10) VALUE SPACES.
011800
011900 01  WS-NOCONV-LINE-R REDEFINES WS-NOCONV-LINE
012000                              PIC X(60).
012100
012200*--- INVENG CANF PARAMETER BLOCK, BUILT ONCE PER CANDIDATE
012300*--- WAREHOUSE AND PASSED STRAIGHT THROUGH TO THE INVENTORY
012400*--- ENGINE - LAYOUT MUST MATCH INVENG'S LKS-INV-PARM.
012500 01  WS-CANF-PARM.
012600     05  WS-CANF-FUNCTION        PIC X(04) VALUE 'CANF'.
012700     05  WS-CANF-WHSE-ID         PIC 9(08) VALUE ZEROS.
012800     05  WS-CANF-PROD-ID         PIC 9(08) VALUE ZEROS.
012900     05  WS-CANF-QTY             PIC 9(07) VALUE ZEROS.
013000     05  WS-CANF-LINE-COUNT      PIC 9(01) VALUE ZEROS.
013100     05  WS-CANF-LINE OCCURS 5 TIMES.
013200         10  WS-CANF-LINE-PROD-ID PIC 9(08).
013300         10  WS-CANF-LINE-QTY     PIC 9(07).
013400     05  WS-CANF-RETCODE         PIC 9(01) VALUE ZEROS.
013500     05  FILLER                  PIC X(01).
013600
013700 LINKAGE SECTION.
013800
013900*--- ONE CUSTOMER LOCATION AND UP TO 5 LINES TO SOURCE, PLUS
014000*--- THE WAREHOUSE AND INVENTORY TABLES BUILT BY ORDFULFL'S
014100*--- LOAD PHASE.  RETURNS THE CHOSEN WAREHOUSE, THE DISTANCE
014200*--- TO IT, AND A FOUND/NOT-FOUND CODE.
014300 01  LKS-SRC-PARM.
014400     05  LKS-SRC-CUST-LAT        PIC S9(03)V9(04).
014500     05  LKS-SRC-CUST-LON        PIC S9(03)V9(04).
014600     05  LKS-SRC-LINE-COUNT      PIC 9(01).
014700     05  LKS-SRC-LINE OCCURS 5 TIMES.
014800         10  LKS-SRC-LINE-PROD-ID PIC 9(08).
014900         10  LKS-SRC-LINE-QTY     PIC 9(07).
015000     05  LKS-SRC-WHSE-ID         PIC 9(08).
015100     05  LKS-SRC-DISTANCE        PIC 9(07)V9(04).
015200     05  LKS-SRC-RETCODE         PIC 9(01).
015300     05  FILLER                  PIC X(01).
015400
015500 01  LKS-WHSE-TABLE.
015600     05  LKS-WHSE-COUNT          PIC 9(05) COMP.
015700     05  LKS-WHSE-ENTRY OCCURS 200 TIMES
015800                        INDEXED BY LKS-WHSE-IX.
015900         10  LKS-WHSE-E-ID       PIC 9(08).
016000         10  LKS-WHSE-E-NAME     PIC X(20).
016100         10  LKS-WHSE-E-LAT      PIC S9(03)V9(04).
016200         10  LKS-WHSE-E-LON      PIC S9(03)V9(04).
016300     05  FILLER                  PIC X(01).
016400
016500 01  LKS-INV-TABLE.
016600     05  LKS-INV-COUNT           PIC 9(05) COMP.
016700     05  LKS-INV-ENTRY OCCURS 5000 TIMES
016800                       INDEXED BY LKS-INV-IX.
016900         10  LKS-INV-E-ID        PIC 9(08).                        IS-1290
017000         10  LKS-INV-E-WHSE-ID   PIC 9(08).
017100         10  LKS-INV-E-PROD-ID   PIC 9(08).
017200         10  LKS-INV-E-RESERVED  PIC 9(07).
017300         10  LKS-INV-E-AVAIL     PIC 9(07).
017400     05  FILLER                  PIC X(01).
017500
017600 PROCEDURE DIVISION USING LKS-SRC-PARM, LKS-WHSE-TABLE,
017700                           LKS-INV-TABLE.
017800
017900 0000-INICIAL.
018000
018100     MOVE 1                     TO LKS-SRC-RETCODE
018200     MOVE 9999999.9999          TO WS-BEST-DISTANCE
018300     MOVE ZEROS                 TO WS-BEST-IX
018400
018500     PERFORM 200-VARRE-ARMAZENS
018600             VARYING WS-WHSE-IX FROM 1 BY 1
018700             UNTIL WS-WHSE-IX > LKS-WHSE-COUNT
018800
018900     IF WS-BEST-IX > ZEROS
019000        MOVE LKS-WHSE-E-ID (WS-BEST-IX) TO LKS-SRC-WHSE-ID
019100        MOVE WS-BEST-DISTANCE           TO LKS-SRC-DISTANCE
019200        MOVE 0                          TO LKS-SRC-RETCODE
019300     END-IF
019400
019500     GOBACK.
019600
019700*-----------------------------------------------------------------
019800 200-VARRE-ARMAZENS.
019900*-----------------------------------------------------------------
020000*    ONE CANDIDATE WAREHOUSE.  ASKS INVENG WHETHER IT CAN
020100*    FULFILL ALL THE LINES ON THE PARAMETER BLOCK; IF SO,
020200*    SCORES ITS DISTANCE AND KEEPS IT WHEN IT BEATS THE
020300*    RUNNING BEST - FIRST IN LOAD ORDER WINS TIES BECAUSE
020400*    WE ONLY REPLACE ON A STRICTLY SMALLER DISTANCE.
020500
020600     MOVE 'CANF'            TO WS-CANF-FUNCTION
020700     MOVE LKS-WHSE-E-ID (WS-WHSE-IX) TO WS-CANF-WHSE-ID
020800     MOVE LKS-SRC-LINE-COUNT         TO WS-CANF-LINE-COUNT
020900     MOVE ZEROS                      TO WS-CANF-RETCODE
021000
021100     PERFORM 210-COPIAR-LINHA-CANF THRU 210-FIM
021200             VARYING WS-LINE-IX FROM 1 BY 1
021300             UNTIL WS-LINE-IX > LKS-SRC-LINE-COUNT
021400
021500     CALL 'INVENG' USING WS-CANF-PARM, LKS-INV-TABLE
021600
021700     IF WS-CANF-RETCODE EQUAL 0
021800        PERFORM 300-CALCULA-DISTANCIA
021900        IF WS-THIS-DISTANCE < WS-BEST-DISTANCE
022000           MOVE WS-THIS-DISTANCE TO WS-BEST-DISTANCE
022100           MOVE WS-WHSE-IX       TO WS-BEST-IX
022200        END-IF
022300     END-IF.
022400
022500 200-FIM.
022600     EXIT.
022700
022800*-----------------------------------------------------------------
022900 210-COPIAR-LINHA-CANF.
023000*-----------------------------------------------------------------
023100
023200     MOVE LKS-SRC-LINE-PROD-ID (WS-LINE-IX)
023300                            TO WS-CANF-LINE-PROD-ID (WS-LINE-IX)
023400     MOVE LKS-SRC-LINE-QTY (WS-LINE-IX)
023500                            TO WS-CANF-LINE-QTY (WS-LINE-IX).
023600
023700 210-FIM.
023800     EXIT.
023900
024000*-----------------------------------------------------------------
024100 300-CALCULA-DISTANCIA.
024200*-----------------------------------------------------------------
024300*    EUCLIDEAN DISTANCE ON THE RAW COORDINATES -
024400*    D = SQRT( (LAT1-LAT2)**2 + (LON1-LON2)**2 ).
024500
024600     MOVE SPACES TO WS-DIST-WORK-R
024700
024800     COMPUTE WS-DLAT =
024900             LKS-SRC-CUST-LAT - LKS-WHSE-E-LAT (WS-WHSE-IX)
025000     COMPUTE WS-DLON =
025100             LKS-SRC-CUST-LON - LKS-WHSE-E-LON (WS-WHSE-IX)
025200
025300     COMPUTE WS-SUMSQ = (WS-DLAT * WS-DLAT)
025400                      + (WS-DLON * WS-DLON)
025500
025600     MOVE WS-SUMSQ TO WS-SQRT-RADICAND
025700     PERFORM 800-RAIZ-QUADRADA THRU 800-FIM
025800
025900     COMPUTE WS-THIS-DISTANCE ROUNDED = WS-SQRT-GUESS.
026000
026100 300-FIM.
026200     EXIT.
026300
026400*-----------------------------------------------------------------
026500 800-RAIZ-QUADRADA.
026600*-----------------------------------------------------------------
026700*    HAND-ROLLED SQUARE ROOT - NEWTON-RAPHSON.  THIS SHOP'S
026800*    COMPILER PREDATES THE SQRT INTRINSIC, SO ROOTS ARE FOUND
026900*    BY ITERATING X(N+1) = ( X(N) + RADICAND/X(N) ) / 2 UNTIL
027000*    THE CHANGE BETWEEN ITERATIONS IS BELOW A HALF UNIT IN THE
027100*    LAST REPORTED DECIMAL, OR 20 ITERATIONS HAVE RUN (THE
027200*    SERIES CONVERGES IN WELL UNDER 10 FOR THE RANGE OF
027300*    DISTANCES THIS PROGRAM SEES).
027400
027500     MOVE ZERO TO WS-SQRT-ITER
027600
027700     IF WS-SQRT-RADICAND EQUAL ZEROS
027800        MOVE ZEROS TO WS-SQRT-GUESS
027900     ELSE
028000        MOVE WS-SQRT-RADICAND TO WS-SQRT-GUESS
028100        PERFORM 810-ITERAR-RAIZ
028200                UNTIL WS-SQRT-DIFF < 0.00005
028300                   OR WS-SQRT-ITER > 20
028400
028500        IF WS-SQRT-ITER > 20
028600           MOVE WS-SQRT-RADICAND TO WS-NOCONV-RADICAND
028700           MOVE WS-SQRT-GUESS    TO WS-NOCONV-GUESS
028800           DISPLAY WS-NOCONV-LINE-R
028900        END-IF
029000     END-IF.
029100
029200 800-FIM.
029300     EXIT.
029400
029500*-----------------------------------------------------------------
029600 810-ITERAR-RAIZ.
029700*-----------------------------------------------------------------
029800
029900     ADD 1 TO WS-SQRT-ITER
030000     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV
030100
030200     COMPUTE WS-SQRT-GUESS ROUNDED =
030300             (WS-SQRT-PREV + (WS-SQRT-RADICAND / WS-SQRT-PREV))
030400             / 2
030500
030600     COMPUTE WS-SQRT-DIFF = WS-SQRT-GUESS - WS-SQRT-PREV
030700     IF WS-SQRT-DIFF < ZEROS
030800        MULTIPLY WS-SQRT-DIFF BY -1 GIVING WS-SQRT-DIFF
030900     END-IF.
031000
031100 810-FIM.
031200     EXIT.
031300
031400 END PROGRAM WHSESRC.
