000100*****************************************************************
000200*  BATCHTOT.CPY                                                 *
000300*  RUN CONTROL TOTALS - BUILT BY ORDFULFL DURING THE LOAD,      *
000400*  ALLOCATION AND SHIPPING PHASES, PASSED TO RPTALOC ON THE     *
000500*  CALL SO THE REPORT'S FINAL TOTALS SECTION DOES NOT HAVE TO   *
000600*  RE-DERIVE COUNTS THAT NEVER MADE IT INTO A SHIPMENT (FAILED  *
000700*  AND SKIPPED ORDERS LEAVE NO TRACE IN THE RPTWORK FILE).      *
000800*-----------------------------------------------------------   *
000900*  MAINTENANCE HISTORY                                          *
001000*  DATE     BY   REQ#    DESCRIPTION                            *
001100*  -------- ---- ------- --------------------------------------*
001200*  02/09/99 DCM  IS-1240 ORIGINAL - ALLOCATION/SHIPPING REWRITE *
001300*****************************************************************
001400 01  WS-BATCH-TOTALS.
001500     03  BT-CUST-READ            PIC 9(07).
001600     03  BT-PROD-READ            PIC 9(07).
001700     03  BT-WHSE-READ            PIC 9(07).
001800     03  BT-INV-READ             PIC 9(07).
001900     03  BT-ORD-READ             PIC 9(07).
002000     03  BT-ORD-ALLOC            PIC 9(07).
002100     03  BT-ORD-FAILED           PIC 9(07).
002200     03  BT-ORD-SKIPPED          PIC 9(07).
002300     03  BT-SHIP-CREATED         PIC 9(07).
002400     03  BT-SHIP-SHIPPED         PIC 9(07).
002500     03  BT-SHIP-FAILED          PIC 9(07).
002600     03  BT-QTY-SHIPPED          PIC 9(09).
002700     03  BT-INV-UPDATED          PIC 9(07).
002800     03  FILLER                  PIC X(05).
